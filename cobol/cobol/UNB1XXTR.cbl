000100******************************************************************00010000
000200*                                                                *00020000
000300* MODULE NAME = UNB1XXTR                                         *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Positional extract and structured-         *00060000
000700*                     client transform                           *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XXTR                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      Given an already-read legacy client record, this          *00230000
002400*      module extracts the balance history (attribute 2)         *00240000
002500*      and date history (attribute 3), validates each            *00250000
002600*      value, pairs them positionally into a transaction         *00260000
002700*      list, derives the current balance under the first-        *00270000
002800*      or-last policy, and builds the structured client          *00280000
002900*      block for the inquiry report.  Also exposes the           *00290000
003000*      general EXTRACT(attr,value,subvalue) addressing           *00300000
003100*      used to pull any one field out of a dynamic-array         *00310000
003200*      attribute without unstringing the whole thing.            *00320000
003300*      A function code on the linkage lets a caller ask          *00330000
003400*      for a bare EXTRACT instead of the full transform,         *00340000
003500*      so the self-check suite can drive the subvalue            *00350000
003600*      path directly.                                            *00360000
003700*----------------------------------------------------------------*00370000
003800*                                                                *00380000
003900* CHANGE ACTIVITY :                                              *00390000
004000*      $SEG(UNB1XXTR),COMP(UNIBRIDGE),PROD(BATCH   ):            *00400000
004100*                                                                *00410000
004200*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00420000
004300*   $D0= B01012 320 840214 HDWRJ   : BASE APPLICATION            *00430000
004400*   $P1= B01124 321 890706 HDTLM   : ADD SUBVALUE ARGUMENT       *00440000
004500*        TO EXTRACT, WAS ATTR/VALUE ONLY                         *00450000
004600*   $P2= B01236 322 971103 HDKPB   : ADD FIRST-OR-LAST           *00460000
004700*        CURRENT BALANCE POLICY SWITCH                           *00470000
004800*   $P3= B01303 330 990108 HDKPB   : Y2K - DATE VALIDATION       *00480000
004900*        REQUIRES FULL 4-DIGIT YEAR, REJECTS 2-DIGIT FORMS       *00490000
005000*   $P4= B01353 331 050517 HDSMN   : DROP CICS LINKAGE,          *00500000
005100*        CALLED AS A PLAIN BATCH SUBPROGRAM                      *00510000
005200*   $P5= B01388 332 070912 HDTLM   : ADD FUNCTION CODE SO        *00520000
005300*        EXTRACT CAN BE DRIVEN DIRECT OF THE TRANSFORM           *00530000
005400******************************************************************00540000
005500  IDENTIFICATION DIVISION.                                        00550000
005600  PROGRAM-ID. UNB1XXTR.                                           00560000
005700  AUTHOR. W R JENNER.                                             00570000
005800  INSTALLATION. MERIDIAN DATA SERVICES.                           00580000
005900  DATE-WRITTEN. 02/14/84.                                         00590000
006000  DATE-COMPILED.                                                  00600000
006100  SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                     00610000
006200  ENVIRONMENT DIVISION.                                           00620000
006300  CONFIGURATION SECTION.                                          00630000
006400  SPECIAL-NAMES.                                                  00640000
006500      CLASS UNB-NUMERIC-TEXT-CLASS IS '0' THRU '9'                00650000
006600      CLASS UNB-ATTR-MARK-CLASS IS '^'.                           00660000
006700  DATA DIVISION.                                                  00670000
006800  WORKING-STORAGE SECTION.                                        00680000
006900*----------------------------------------------------             00690000
007000  01  WS-HEADER.                                                  00700000
007100      03 WS-EYECATCHER           PIC X(16)                        00710000
007200                                 VALUE 'UNB1XXTR------WS'.        00720000
007300      03 FILLER                  PIC X(04).                       00730000
007400  01  WS-SWITCHES.                                                00740000
007500      03 WS-NUMERIC-PARSE-SW     PIC X(01) VALUE 'Y'.             00750000
007600          88 WS-PARSE-BALANCES-NUMERIC    VALUE 'Y'.              00760000
007700      03 WS-DATE-PARSE-SW        PIC X(01) VALUE 'Y'.             00770000
007800          88 WS-VALIDATE-DATES            VALUE 'Y'.              00780000
007900      03 WS-BAL-NUMERIC-SW       PIC X(01).                       00790000
008000          88 WS-BAL-IS-NUMERIC            VALUE 'Y'.              00800000
008100      03 WS-DATE-VALID-SW        PIC X(01).                       00810000
008200          88 WS-DATE-IS-VALID             VALUE 'Y'.              00820000
008300      03 WS-LEAP-YEAR-SW         PIC X(01).                       00830000
008400          88 WS-YEAR-IS-LEAP              VALUE 'Y'.              00840000
008500      03 FILLER                  PIC X(03).                       00850000
008600  01  WS-LOOP-IDX                 PIC 9(02) COMP.                 00860000
008700  01  WS-VALUE-IDX                PIC 9(02) COMP.                 00870000
008800  01  WS-UNSTRING-PTR             PIC 9(03) COMP.                 00880000
008900  01  WS-EXTRACT-SCRATCH          PIC X(60).                      00890000
009000  01  WS-BAL-COUNT                PIC 9(02) COMP.                 00900000
009100  01  WS-DATE-COUNT               PIC 9(02) COMP.                 00910000
009200  01  WS-TRX-COUNT                PIC 9(02) COMP.                 00920000
009300  01  WS-DAYS-IN-MONTH-TABLE.                                     00930000
009400      03 WS-DAYS-IN-MONTH OCCURS 12 TIMES                         00940000
009500              PIC 9(02) VALUE                                     00950000
009600              31,28,31,30,31,30,31,31,30,31,30,31.                00960000
009700      03 FILLER                  PIC X(02).                       00970000
009800  01  WS-YEAR-NUM                 PIC 9(04) COMP.                 00980000
009900  01  WS-MONTH-NUM                PIC 9(02) COMP.                 00990000
010000  01  WS-DAY-NUM                  PIC 9(02) COMP.                 01000000
010100  01  WS-MAX-DAY-NUM              PIC 9(02) COMP.                 01010000
010200  01  WS-EXTRACT-ARGS.                                            01020000
010300      03 WS-EXTRACT-A            PIC 9(02) COMP.                  01030000
010400      03 WS-EXTRACT-V            PIC 9(02) COMP.                  01040000
010500      03 WS-EXTRACT-S            PIC 9(02) COMP.                  01050000
010600      03 FILLER                  PIC X(02).                       01060000
010700  01  WS-EXTRACT-SUBFIELD         PIC X(60).                      01070000
010800  01  WS-NUMERIC-TEST-FIELD       PIC X(60).                      01080000
010900  01  WS-DATE-TEST-GROUP.                                         01090000
011000      03 WS-DATE-TEST-FIELD      PIC X(10).                       01100000
011100      03 FILLER                  PIC X(02).                       01110000
011200  01  WS-DATE-TEST-VIEW REDEFINES WS-DATE-TEST-GROUP.             01120000
011300      03 WS-DTV-YEAR              PIC X(04).                      01130000
011400      03 WS-DTV-DASH-1            PIC X(01).                      01140000
011500      03 WS-DTV-MONTH             PIC X(02).                      01150000
011600      03 WS-DTV-DASH-2            PIC X(01).                      01160000
011700      03 WS-DTV-DAY               PIC X(02).                      01170000
011800      03 FILLER                  PIC X(02).                       01180000
011900  LINKAGE SECTION.                                                01190000
012000      COPY UNB1XCP3 REPLACING                                     01200000
012100          ==UNB-LEGACY-CLIENT-RECORD==                            01210000
012200          BY ==LK-LEGACY-CLIENT-RECORD==.                         01220000
012300      COPY UNB1XCP2 REPLACING                                     01230000
012400          ==UNB-STRUCTURED-CLIENT==                               01240000
012500          BY ==LK-STRUCTURED-CLIENT==.                            01250000
012600  01  LK-POLICY-SWITCH             PIC X(01).                     01260000
012700      88 LK-POLICY-IS-FIRST               VALUE 'F'.              01270000
012800      88 LK-POLICY-IS-LAST                VALUE 'L'.              01280000
012900*function code lets the driver ask for the full                   01290000
013000*transform, or lets the self-check drive EXTRACT                  01300000
013100*direct without a transform in the way                            01310000
013200  01  LK-XTR-FUNCTION-CODE         PIC X(01).                     01320000
013300      88 LK-DO-TRANSFORM                  VALUE 'T'.              01330000
013400      88 LK-DO-EXTRACT                     VALUE 'E'.             01340000
013500  01  LK-EXTRACT-ARGS.                                            01350000
013600      03 LK-EXTRACT-A            PIC 9(02) COMP.                  01360000
013700      03 LK-EXTRACT-V            PIC 9(02) COMP.                  01370000
013800      03 LK-EXTRACT-S            PIC 9(02) COMP.                  01380000
013900      03 FILLER                  PIC X(02).                       01390000
014000  01  LK-EXTRACT-RESULT            PIC X(60).                     01400000
014100  PROCEDURE DIVISION USING LK-XTR-FUNCTION-CODE,                  01410000
014200      LK-LEGACY-CLIENT-RECORD, LK-STRUCTURED-CLIENT,              01420000
014300      LK-POLICY-SWITCH, LK-EXTRACT-ARGS,                          01430000
014400      LK-EXTRACT-RESULT.                                          01440000
014500*----------------------------------------------------             01450000
014600  1000-MAINLINE SECTION.                                          01460000
014700*----------------------------------------------------             01470000
014800  1000-MAINLINE-START.                                            01480000
014900      EVALUATE TRUE                                               01490000
015000          WHEN LK-DO-EXTRACT                                      01500000
015100              PERFORM 1100-DO-EXTRACT                             01510000
015200                  THRU 1100-DO-EXTRACT-EXIT                       01520000
015300          WHEN OTHER                                              01530000
015400              PERFORM 1200-DO-TRANSFORM                           01540000
015500                  THRU 1200-DO-TRANSFORM-EXIT                     01550000
015600      END-EVALUATE.                                               01560000
015700      GOBACK.                                                     01570000
015800  1100-DO-EXTRACT.                                                01580000
015900      MOVE LK-EXTRACT-A TO WS-EXTRACT-A.                          01590000
016000      MOVE LK-EXTRACT-V TO WS-EXTRACT-V.                          01600000
016100      MOVE LK-EXTRACT-S TO WS-EXTRACT-S.                          01610000
016200      PERFORM 2000-EXTRACT-START THRU 2000-EXTRACT-EXIT.          01620000
016300      MOVE WS-EXTRACT-SCRATCH TO LK-EXTRACT-RESULT.               01630000
016400  1100-DO-EXTRACT-EXIT.                                           01640000
016500      EXIT.                                                       01650000
016600  1200-DO-TRANSFORM.                                              01660000
016700      MOVE SPACES TO LK-STRUCTURED-CLIENT.                        01670000
016800      MOVE UNB-LCR-KEY TO UNB-SC-CLIENT-ID.                       01680000
016900      MOVE UNB-LCR-NAME-RAW TO UNB-SC-CLIENT-NAME.                01690000
017000      PERFORM 2000-SPLIT-BALANCES                                 01700000
017100          THRU 2000-SPLIT-BALANCES-EXIT.                          01710000
017200      PERFORM 2500-SPLIT-DATES                                    01720000
017300          THRU 2500-SPLIT-DATES-EXIT.                             01730000
017400      PERFORM 3000-BUILD-TRANSACTIONS                             01740000
017500          THRU 3000-BUILD-TRANSACTIONS-EXIT.                      01750000
017600      PERFORM 4000-DERIVE-CURRENT-BALANCE                         01760000
017700          THRU 4000-DERIVE-CURRENT-BALANCE-EXIT.                  01770000
017800      MOVE 'Simulated Universe/Pick Flat File' TO                 01780000
017900          UNB-SC-DATA-SOURCE.                                     01790000
018000  1200-DO-TRANSFORM-EXIT.                                         01800000
018100      EXIT.                                                       01810000
018200*----------------------------------------------------------       01820000
018300*EXTRACT(A,V,S) - general positional addressing into the          01830000
018400*attribute table; out-of-range at any level yields spaces         01840000
018500*----------------------------------------------------------       01850000
018600  2000-EXTRACT SECTION.                                           01860000
018700  2000-EXTRACT-START.                                             01870000
018800      MOVE SPACES TO WS-EXTRACT-SCRATCH.                          01880000
018900      IF WS-EXTRACT-A < 1 OR                                      01890000
019000          WS-EXTRACT-A > UNB-LCR-ATTR-COUNT                       01900000
019100          GO TO 2000-EXTRACT-EXIT                                 01910000
019200      END-IF.                                                     01920000
019300      IF WS-EXTRACT-V = 0                                         01930000
019400          MOVE UNB-LCR-ATTR-VALUE(WS-EXTRACT-A) TO                01940000
019500              WS-EXTRACT-SCRATCH                                  01950000
019600          GO TO 2000-EXTRACT-EXIT                                 01960000
019700      END-IF.                                                     01970000
019800      MOVE 1 TO WS-VALUE-IDX.                                     01980000
019900      MOVE 1 TO WS-UNSTRING-PTR.                                  01990000
020000      PERFORM 2010-STEP-TO-VALUE                                  02000000
020100          THRU 2010-STEP-TO-VALUE-EXIT                            02010000
020200          UNTIL WS-VALUE-IDX > WS-EXTRACT-V                       02020000
020300          OR WS-UNSTRING-PTR >                                    02030000
020400              LENGTH OF UNB-LCR-ATTR-VALUE(WS-EXTRACT-A).         02040000
020500      IF WS-VALUE-IDX NOT = WS-EXTRACT-V                          02050000
020600          MOVE SPACES TO WS-EXTRACT-SCRATCH                       02060000
020700          GO TO 2000-EXTRACT-EXIT                                 02070000
020800      END-IF.                                                     02080000
020900      IF WS-EXTRACT-S > 0                                         02090000
021000          PERFORM 2020-STEP-TO-SUBVALUE                           02100000
021100              THRU 2020-STEP-TO-SUBVALUE-EXIT                     02110000
021200      END-IF.                                                     02120000
021300  2000-EXTRACT-EXIT.                                              02130000
021400      EXIT.                                                       02140000
021500  2010-STEP-TO-VALUE.                                             02150000
021600      UNSTRING UNB-LCR-ATTR-VALUE(WS-EXTRACT-A)                   02160000
021700          DELIMITED BY ']'                                        02170000
021800          INTO WS-EXTRACT-SCRATCH                                 02180000
021900          WITH POINTER WS-UNSTRING-PTR                            02190000
022000      END-UNSTRING.                                               02200000
022100      ADD 1 TO WS-VALUE-IDX.                                      02210000
022200  2010-STEP-TO-VALUE-EXIT.                                        02220000
022300      EXIT.                                                       02230000
022400*subvalue split of whatever value landed in the scratch           02240000
022500  2020-STEP-TO-SUBVALUE.                                          02250000
022600      MOVE WS-EXTRACT-SCRATCH TO WS-EXTRACT-SUBFIELD.             02260000
022700      MOVE SPACES TO WS-EXTRACT-SCRATCH.                          02270000
022800      MOVE 1 TO WS-LOOP-IDX.                                      02280000
022900      MOVE 1 TO WS-UNSTRING-PTR.                                  02290000
023000      PERFORM 2021-STEP-ONE-SUBVALUE                              02300000
023100          THRU 2021-STEP-ONE-SUBVALUE-EXIT                        02310000
023200          UNTIL WS-LOOP-IDX > WS-EXTRACT-S                        02320000
023300          OR WS-UNSTRING-PTR >                                    02330000
023400              LENGTH OF WS-EXTRACT-SUBFIELD.                      02340000
023500      IF WS-LOOP-IDX NOT = WS-EXTRACT-S                           02350000
023600          MOVE SPACES TO WS-EXTRACT-SCRATCH                       02360000
023700      END-IF.                                                     02370000
023800  2020-STEP-TO-SUBVALUE-EXIT.                                     02380000
023900      EXIT.                                                       02390000
024000  2021-STEP-ONE-SUBVALUE.                                         02400000
024100      UNSTRING WS-EXTRACT-SUBFIELD DELIMITED BY '\'               02410000
024200          INTO WS-EXTRACT-SCRATCH                                 02420000
024300          WITH POINTER WS-UNSTRING-PTR                            02430000
024400      END-UNSTRING.                                               02440000
024500      ADD 1 TO WS-LOOP-IDX.                                       02450000
024600  2021-STEP-ONE-SUBVALUE-EXIT.                                    02460000
024700      EXIT.                                                       02470000
024800*----------------------------------------------------------       02480000
024900*split attribute 2 on VM, drop empty slots, keep numeric          02490000
025000*and raw-text forms side by side for the edit later               02500000
025100*----------------------------------------------------------       02510000
025200  2000-SPLIT-BALANCES.                                            02520000
025300      MOVE 0 TO WS-BAL-COUNT.                                     02530000
025400      MOVE 2 TO WS-EXTRACT-A.                                     02540000
025500      MOVE 0 TO WS-EXTRACT-S.                                     02550000
025600      PERFORM 2100-SPLIT-ONE-BALANCE                              02560000
025700          THRU 2100-SPLIT-ONE-BALANCE-EXIT                        02570000
025800          VARYING WS-EXTRACT-V FROM 1 BY 1                        02580000
025900          UNTIL WS-EXTRACT-V > 20                                 02590000
026000          OR WS-BAL-COUNT > 20.                                   02600000
026100      MOVE WS-BAL-COUNT TO UNB-SC-BALANCE-COUNT.                  02610000
026200  2000-SPLIT-BALANCES-EXIT.                                       02620000
026300      EXIT.                                                       02630000
026400  2100-SPLIT-ONE-BALANCE.                                         02640000
026500      PERFORM 2000-EXTRACT-START THRU 2000-EXTRACT-EXIT.          02650000
026600      IF WS-EXTRACT-SCRATCH = SPACES                              02660000
026700          GO TO 2100-SPLIT-ONE-BALANCE-EXIT                       02670000
026800      END-IF.                                                     02680000
026900      PERFORM 2150-CHECK-BALANCE-NUMERIC                          02690000
027000          THRU 2150-CHECK-BALANCE-NUMERIC-EXIT.                   02700000
027100      ADD 1 TO WS-BAL-COUNT.                                      02710000
027200      MOVE WS-EXTRACT-SCRATCH TO                                  02720000
027300          UNB-SC-BALANCE-TEXT(WS-BAL-COUNT).                      02730000
027400  2100-SPLIT-ONE-BALANCE-EXIT.                                    02740000
027500      EXIT.                                                       02750000
027600*balances that fail the numeric test ride through as text -       02760000
027700*not an error, per the legacy REC<A,V> contract                   02770000
027800  2150-CHECK-BALANCE-NUMERIC.                                     02780000
027900      SET WS-BAL-IS-NUMERIC TO FALSE.                             02790000
028000      IF NOT WS-PARSE-BALANCES-NUMERIC                            02800000
028100          GO TO 2150-CHECK-BALANCE-NUMERIC-EXIT                   02810000
028200      END-IF.                                                     02820000
028300      MOVE WS-EXTRACT-SCRATCH TO WS-NUMERIC-TEST-FIELD.           02830000
028400      INSPECT WS-NUMERIC-TEST-FIELD REPLACING ALL                 02840000
028500          '.' BY SPACE.                                           02850000
028600      INSPECT WS-NUMERIC-TEST-FIELD REPLACING FIRST               02860000
028700          '-' BY SPACE.                                           02870000
028800      IF WS-NUMERIC-TEST-FIELD IS NUMERIC OR                      02880000
028900          WS-NUMERIC-TEST-FIELD = SPACES                          02890000
029000          SET WS-BAL-IS-NUMERIC TO TRUE                           02900000
029100      END-IF.                                                     02910000
029200  2150-CHECK-BALANCE-NUMERIC-EXIT.                                02920000
029300      EXIT.                                                       02930000
029400*split attribute 3 on VM the same way, for the date list          02940000
029500  2500-SPLIT-DATES.                                               02950000
029600      MOVE 0 TO WS-DATE-COUNT.                                    02960000
029700      MOVE 3 TO WS-EXTRACT-A.                                     02970000
029800      MOVE 0 TO WS-EXTRACT-S.                                     02980000
029900      PERFORM 2600-SPLIT-ONE-DATE                                 02990000
030000          THRU 2600-SPLIT-ONE-DATE-EXIT                           03000000
030100          VARYING WS-EXTRACT-V FROM 1 BY 1                        03010000
030200          UNTIL WS-EXTRACT-V > 20                                 03020000
030300          OR WS-DATE-COUNT > 20.                                  03030000
030400      MOVE WS-DATE-COUNT TO UNB-SC-DATE-COUNT.                    03040000
030500  2500-SPLIT-DATES-EXIT.                                          03050000
030600      EXIT.                                                       03060000
030700  2600-SPLIT-ONE-DATE.                                            03070000
030800      PERFORM 2000-EXTRACT-START THRU 2000-EXTRACT-EXIT.          03080000
030900      IF WS-EXTRACT-SCRATCH = SPACES                              03090000
031000          GO TO 2600-SPLIT-ONE-DATE-EXIT                          03100000
031100      END-IF.                                                     03110000
031200      PERFORM 2650-CHECK-DATE-VALID                               03120000
031300          THRU 2650-CHECK-DATE-VALID-EXIT.                        03130000
031400      ADD 1 TO WS-DATE-COUNT.                                     03140000
031500      MOVE WS-EXTRACT-SCRATCH(1:10) TO                            03150000
031600          UNB-SC-DATE-TEXT(WS-DATE-COUNT).                        03160000
031700  2600-SPLIT-ONE-DATE-EXIT.                                       03170000
031800      EXIT.                                                       03180000
031900*invalid dates ride through verbatim - not an error               03190000
032000  2650-CHECK-DATE-VALID.                                          03200000
032100      SET WS-DATE-IS-VALID TO FALSE.                              03210000
032200      IF NOT WS-VALIDATE-DATES                                    03220000
032300          GO TO 2650-CHECK-DATE-VALID-EXIT                        03230000
032400      END-IF.                                                     03240000
032500      MOVE WS-EXTRACT-SCRATCH(1:10) TO WS-DATE-TEST-FIELD.        03250000
032600      IF WS-DTV-DASH-1 NOT = '-' OR                               03260000
032700          WS-DTV-DASH-2 NOT = '-'                                 03270000
032800          GO TO 2650-CHECK-DATE-VALID-EXIT                        03280000
032900      END-IF.                                                     03290000
033000      IF WS-DTV-YEAR NOT NUMERIC OR                               03300000
033100          WS-DTV-MONTH NOT NUMERIC OR                             03310000
033200          WS-DTV-DAY NOT NUMERIC                                  03320000
033300          GO TO 2650-CHECK-DATE-VALID-EXIT                        03330000
033400      END-IF.                                                     03340000
033500      MOVE WS-DTV-YEAR TO WS-YEAR-NUM.                            03350000
033600      MOVE WS-DTV-MONTH TO WS-MONTH-NUM.                          03360000
033700      MOVE WS-DTV-DAY TO WS-DAY-NUM.                              03370000
033800      IF WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12                    03380000
033900          GO TO 2650-CHECK-DATE-VALID-EXIT                        03390000
034000      END-IF.                                                     03400000
034100      PERFORM 2660-TEST-LEAP-YEAR                                 03410000
034200          THRU 2660-TEST-LEAP-YEAR-EXIT.                          03420000
034300      MOVE WS-DAYS-IN-MONTH(WS-MONTH-NUM) TO                      03430000
034400          WS-MAX-DAY-NUM.                                         03440000
034500      IF WS-MONTH-NUM = 2 AND WS-YEAR-IS-LEAP                     03450000
034600          MOVE 29 TO WS-MAX-DAY-NUM                               03460000
034700      END-IF.                                                     03470000
034800      IF WS-DAY-NUM >= 1 AND WS-DAY-NUM <= WS-MAX-DAY-NUM         03480000
034900          SET WS-DATE-IS-VALID TO TRUE                            03490000
035000      END-IF.                                                     03500000
035100  2650-CHECK-DATE-VALID-EXIT.                                     03510000
035200      EXIT.                                                       03520000
035300*proleptic Gregorian rule: /4 except centuries unless /400        03530000
035400  2660-TEST-LEAP-YEAR.                                            03540000
035500      SET WS-YEAR-IS-LEAP TO FALSE.                               03550000
035600      IF WS-YEAR-NUM / 4 * 4 NOT = WS-YEAR-NUM                    03560000
035700          GO TO 2660-TEST-LEAP-YEAR-EXIT                          03570000
035800      END-IF.                                                     03580000
035900      IF WS-YEAR-NUM / 100 * 100 = WS-YEAR-NUM AND                03590000
036000          WS-YEAR-NUM / 400 * 400 NOT = WS-YEAR-NUM               03600000
036100          GO TO 2660-TEST-LEAP-YEAR-EXIT                          03610000
036200      END-IF.                                                     03620000
036300      SET WS-YEAR-IS-LEAP TO TRUE.                                03630000
036400  2660-TEST-LEAP-YEAR-EXIT.                                       03640000
036500      EXIT.                                                       03650000
036600*----------------------------------------------------------       03660000
036700*pair balance I with date I, I from 1 to the larger count         03670000
036800*----------------------------------------------------------       03680000
036900  3000-BUILD-TRANSACTIONS.                                        03690000
037000      MOVE WS-BAL-COUNT TO WS-TRX-COUNT.                          03700000
037100      IF WS-DATE-COUNT > WS-TRX-COUNT                             03710000
037200          MOVE WS-DATE-COUNT TO WS-TRX-COUNT                      03720000
037300      END-IF.                                                     03730000
037400      PERFORM 3100-BUILD-ONE-TRX                                  03740000
037500          THRU 3100-BUILD-ONE-TRX-EXIT                            03750000
037600          VARYING WS-LOOP-IDX FROM 1 BY 1                         03760000
037700          UNTIL WS-LOOP-IDX > WS-TRX-COUNT.                       03770000
037800      MOVE WS-TRX-COUNT TO UNB-SC-TRANSACTION-COUNT.              03780000
037900  3000-BUILD-TRANSACTIONS-EXIT.                                   03790000
038000      EXIT.                                                       03800000
038100  3100-BUILD-ONE-TRX.                                             03810000
038200      IF WS-LOOP-IDX <= WS-BAL-COUNT                              03820000
038300          MOVE UNB-SC-BALANCE-TEXT(WS-LOOP-IDX) TO                03830000
038400              UNB-SC-TRX-AMOUNT-TEXT(WS-LOOP-IDX)                 03840000
038500          MOVE 'Y' TO UNB-SC-TRX-AMOUNT-SW(WS-LOOP-IDX)           03850000
038600      ELSE                                                        03860000
038700          MOVE SPACES TO                                          03870000
038800              UNB-SC-TRX-AMOUNT-TEXT(WS-LOOP-IDX)                 03880000
038900          MOVE 'N' TO UNB-SC-TRX-AMOUNT-SW(WS-LOOP-IDX)           03890000
039000      END-IF.                                                     03900000
039100      IF WS-LOOP-IDX <= WS-DATE-COUNT                             03910000
039200          MOVE UNB-SC-DATE-TEXT(WS-LOOP-IDX) TO                   03920000
039300              UNB-SC-TRX-DATE-TEXT(WS-LOOP-IDX)                   03930000
039400          MOVE 'Y' TO UNB-SC-TRX-DATE-SW(WS-LOOP-IDX)             03940000
039500      ELSE                                                        03950000
039600          MOVE SPACES TO                                          03960000
039700              UNB-SC-TRX-DATE-TEXT(WS-LOOP-IDX)                   03970000
039800          MOVE 'N' TO UNB-SC-TRX-DATE-SW(WS-LOOP-IDX)             03980000
039900      END-IF.                                                     03990000
040000  3100-BUILD-ONE-TRX-EXIT.                                        04000000
040100      EXIT.                                                       04010000
040200*----------------------------------------------------------       04020000
040300*last non-empty balance by default, first when requested          04030000
040400*----------------------------------------------------------       04040000
040500  4000-DERIVE-CURRENT-BALANCE.                                    04050000
040600      IF WS-BAL-COUNT = 0                                         04060000
040700          SET UNB-SC-BALANCE-NONE TO TRUE                         04070000
040800          GO TO 4000-DERIVE-CURRENT-BALANCE-EXIT                  04080000
040900      END-IF.                                                     04090000
041000      SET UNB-SC-BALANCE-PRESENT TO TRUE.                         04100000
041100      IF LK-POLICY-IS-FIRST                                       04110000
041200          MOVE UNB-SC-BALANCE-TEXT(1) TO                          04120000
041300              UNB-SC-CURR-BAL-RD                                  04130000
041400      ELSE                                                        04140000
041500          MOVE UNB-SC-BALANCE-TEXT(WS-BAL-COUNT) TO               04150000
041600              UNB-SC-CURR-BAL-RD                                  04160000
041700      END-IF.                                                     04170000
041800  4000-DERIVE-CURRENT-BALANCE-EXIT.                               04180000
041900      EXIT.                                                       04190000
