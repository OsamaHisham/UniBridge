000100******************************************************************00010000
000200*                                                                *00020000
000300* MODULE NAME = UNB1XFIO                                         *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Legacy data-file read and update           *00060000
000700*                                                                *00070000
000800*  @BANNER_START                           01                    *00080000
000900*  Property of Meridian Data Services                            *00090000
001000*                                                                *00100000
001100*  BATCH CONVERSIONS GROUP    UNB1XFIO                           *00110000
001200*                                                                *00120000
001300*  (C) Copyright Meridian Data Services 1984, 1999               *00130000
001400*                                                                *00140000
001500*  UNIBRIDGE                                                     *00150000
001600*  (Legacy Pick/Universe flat-file adapter, batch)               *00160000
001700*  @BANNER_END                                                   *00170000
001800*                                                                *00180000
001900* STATUS = 3.2.0                                                 *00190000
002000*                                                                *00200000
002100* FUNCTION =                                                     *00210000
002200*      Called with a function code of R to locate one            *00220000
002300*      record on LEGACY-CLIENTS by exact key-plus-               *00230000
002400*      attribute-mark match and split it into attributes,        *00240000
002500*      or U to apply an attribute-position/value map to          *00250000
002600*      an already-read record: the data file is copied to        *00260000
002700*      a backup, then rewritten with the rebuilt line in         *00270000
002800*      place of the old one.  Every call opens and closes        *00280000
002900*      its own files; nothing is left open between calls.        *00290000
003000*----------------------------------------------------------------*00300000
003100*                                                                *00310000
003200* CHANGE ACTIVITY :                                              *00320000
003300*      $SEG(UNB1XFIO),COMP(UNIBRIDGE),PROD(BATCH   ):            *00330000
003400*                                                                *00340000
003500*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00350000
003600*   $D0= B01011 320 840214 HDWRJ   : BASE APPLICATION            *00360000
003700*   $P1= B01123 321 890706 HDTLM   : ADD RECORD-UPDATE PATH      *00370000
003800*        WITH BACKUP-BEFORE-REWRITE                              *00380000
003900*   $P2= B01235 322 971103 HDKPB   : EXTEND ATTRIBUTE TABLE      *00390000
004000*        WHEN AN UPDATE ADDRESSES A NEW POSITION                 *00400000
004100*   $P3= B01352 331 050517 HDSMN   : DROP CICS READ/REWRITE,     *00410000
004200*        USE PLAIN LINE SEQUENTIAL I/O FOR BATCH RUN             *00420000
004300*   $P4= B01393 332 080214 HDTLM   : STRING...DELIMITED BY       *00430000
004400*        SPACE WAS TRUNCATING ATTR VALUES AT THE FIRST           *00440000
004500*        EMBEDDED SPACE ON REBUILD, AND A STALE POINTER          *00450000
004600*        WAS CARRIED INTO THE KEY/AM STRING - BOTH FIXED,        *00460000
004700*        LIST-VALUE JOIN ALSO FIXED TO TRIM EACH VALUE           *00470000
004800*        BEFORE STRINGING IT IN, NOT THE FULL PADDED FIELD       *00480000
004900******************************************************************00490000
005000  IDENTIFICATION DIVISION.                                        00500000
005100  PROGRAM-ID. UNB1XFIO.                                           00510000
005200  AUTHOR. W R JENNER.                                             00520000
005300  INSTALLATION. MERIDIAN DATA SERVICES.                           00530000
005400  DATE-WRITTEN. 02/14/84.                                         00540000
005500  DATE-COMPILED.                                                  00550000
005600  SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                     00560000
005700  ENVIRONMENT DIVISION.                                           00570000
005800  CONFIGURATION SECTION.                                          00580000
005900  SPECIAL-NAMES.                                                  00590000
006000      CLASS UNB-ATTR-MARK-CLASS IS '^'.                           00600000
006100  INPUT-OUTPUT SECTION.                                           00610000
006200  FILE-CONTROL.                                                   00620000
006300      SELECT UNB-DATA-FILE ASSIGN TO UNBDATA                      00630000
006400          ORGANIZATION IS LINE SEQUENTIAL                         00640000
006500          FILE STATUS IS WS-DATA-FILE-STATUS.                     00650000
006600      SELECT UNB-BACKUP-FILE ASSIGN TO UNBDATAB                   00660000
006700          ORGANIZATION IS LINE SEQUENTIAL                         00670000
006800          FILE STATUS IS WS-BACKUP-FILE-STATUS.                   00680000
006900  DATA DIVISION.                                                  00690000
007000  FILE SECTION.                                                   00700000
007100  FD  UNB-DATA-FILE                                               00710000
007200      RECORDING MODE IS F                                         00720000
007300      LABEL RECORDS ARE STANDARD.                                 00730000
007400  01  UNB-DATA-LINE                   PIC X(512).                 00740000
007500  FD  UNB-BACKUP-FILE                                             00750000
007600      RECORDING MODE IS F                                         00760000
007700      LABEL RECORDS ARE STANDARD.                                 00770000
007800  01  UNB-BACKUP-LINE                 PIC X(512).                 00780000
007900  WORKING-STORAGE SECTION.                                        00790000
008000*----------------------------------------------------             00800000
008100  01  WS-HEADER.                                                  00810000
008200      03 WS-EYECATCHER           PIC X(16)                        00820000
008300                                 VALUE 'UNB1XFIO------WS'.        00830000
008400      03 FILLER                  PIC X(04).                       00840000
008500  01  WS-FILE-STATUS-GROUP.                                       00850000
008600      03 WS-DATA-FILE-STATUS     PIC X(02) VALUE '00'.            00860000
008700          88 WS-DATA-FILE-OK              VALUE '00'.             00870000
008800          88 WS-DATA-FILE-AT-EOF          VALUE '10'.             00880000
008900      03 WS-DATA-FILE-MISSING-SW PIC X(01) VALUE 'N'.             00890000
009000          88 WS-DATA-FILE-IS-MISSING      VALUE 'Y'.              00900000
009100      03 WS-BACKUP-FILE-STATUS   PIC X(02) VALUE '00'.            00910000
009200          88 WS-BACKUP-FILE-OK            VALUE '00'.             00920000
009300      03 FILLER                  PIC X(05).                       00930000
009400  01  WS-SWITCHES.                                                00940000
009500      03 WS-LINE-EOF-SW          PIC X(01) VALUE 'N'.             00950000
009600          88 WS-LINE-AT-EOF               VALUE 'Y'.              00960000
009700      03 FILLER                  PIC X(09).                       00970000
009800  01  WS-MATCH-PREFIX             PIC X(11).                      00980000
009900  01  WS-LOOP-IDX                 PIC 9(02) COMP.                 00990000
010000  01  WS-ATTR-IDX                 PIC 9(02) COMP.                 01000000
010100  01  WS-REMAINDER-LEN            PIC 9(03) COMP.                 01010000
010200  01  WS-UNSTRING-PTR             PIC 9(03) COMP.                 01020000
010300  01  WS-REBUILT-LINE             PIC X(512).                     01030000
010400  01  WS-REBUILT-LEN              PIC 9(03) COMP.                 01040000
010500  01  WS-ALREADY-REPLACED-SW      PIC X(01) VALUE 'N'.            01050000
010600      88 WS-ALREADY-REPLACED              VALUE 'Y'.              01060000
010700*width every attribute slot is padded out to - the trim           01070000
010800*routines below never walk past this many characters              01080000
010900  77  WS-MAX-ATTR-WIDTH            PIC 9(03) COMP VALUE 60.       01090000
011000*scratch area and result for the attribute/value trim             01100000
011100*routines, shared by the rebuild and the list-join paths          01110000
011200  01  WS-TRIM-BUFFER               PIC X(60).                     01120000
011300  01  WS-TRIM-LEN                  PIC 9(02) COMP.                01130000
011400      COPY UNB1XCP1.                                              01140000
011500  LINKAGE SECTION.                                                01150000
011600  01  LK-FUNCTION-CODE            PIC X(01).                      01160000
011700      88 LK-DO-READ                       VALUE 'R'.              01170000
011800      88 LK-DO-UPDATE                     VALUE 'U'.              01180000
011900      COPY UNB1XCP3 REPLACING                                     01190000
012000          ==UNB-LEGACY-CLIENT-RECORD==                            01200000
012100          BY ==LK-LEGACY-CLIENT-RECORD==.                         01210000
012200      COPY UNB1XCP4 REPLACING                                     01220000
012300          ==UNB-UPDATE-REQUEST-MAP==                              01230000
012400          BY ==LK-UPDATE-REQUEST-MAP==.                           01240000
012500  PROCEDURE DIVISION USING LK-FUNCTION-CODE,                      01250000
012600      LK-LEGACY-CLIENT-RECORD, LK-UPDATE-REQUEST-MAP.             01260000
012700*----------------------------------------------------             01270000
012800  1000-MAINLINE SECTION.                                          01280000
012900*----------------------------------------------------             01290000
013000  1000-MAINLINE-START.                                            01300000
013100      EVALUATE TRUE                                               01310000
013200          WHEN LK-DO-READ                                         01320000
013300              PERFORM 2000-RECORD-READ                            01330000
013400                  THRU 2000-RECORD-READ-EXIT                      01340000
013500          WHEN LK-DO-UPDATE                                       01350000
013600              PERFORM 3000-RECORD-UPDATE                          01360000
013700                  THRU 3000-RECORD-UPDATE-EXIT                    01370000
013800      END-EVALUATE.                                               01380000
013900      GOBACK.                                                     01390000
014000*----------------------------------------------------------       01400000
014100*RECORD-READ: locate by exact prefix <key><AM>, split             01410000
014200*----------------------------------------------------------       01420000
014300  2000-RECORD-READ.                                               01430000
014400      MOVE 'N' TO WS-LINE-EOF-SW.                                 01440000
014500      SET UNB-LCR-NOT-FOUND TO TRUE.                              01450000
014600      MOVE 0 TO UNB-LCR-ATTR-COUNT.                               01460000
014700      STRING UNB-LCR-KEY DELIMITED BY SIZE '^' DELIMITED          01470000
014800          BY SIZE INTO WS-MATCH-PREFIX                            01480000
014900      END-STRING.                                                 01490000
015000      OPEN INPUT UNB-DATA-FILE.                                   01500000
015100      IF WS-DATA-FILE-STATUS = '35'                               01510000
015200          GO TO 2000-RECORD-READ-EXIT                             01520000
015300      END-IF.                                                     01530000
015400      PERFORM 2100-FIND-BY-KEY                                    01540000
015500          THRU 2100-FIND-BY-KEY-EXIT                              01550000
015600          UNTIL WS-LINE-AT-EOF OR UNB-LCR-FOUND.                  01560000
015700      CLOSE UNB-DATA-FILE.                                        01570000
015800  2000-RECORD-READ-EXIT.                                          01580000
015900      EXIT.                                                       01590000
016000  2100-FIND-BY-KEY.                                               01600000
016100      READ UNB-DATA-FILE INTO UNB-LL-RAW-LINE                     01610000
016200          AT END                                                  01620000
016300              SET WS-LINE-AT-EOF TO TRUE                          01630000
016400          NOT AT END                                              01640000
016500              PERFORM 2110-TEST-LINE                              01650000
016600                  THRU 2110-TEST-LINE-EXIT                        01660000
016700      END-READ.                                                   01670000
016800  2100-FIND-BY-KEY-EXIT.                                          01680000
016900      EXIT.                                                       01690000
017000*a match requires the key immediately followed by ^               01700000
017100  2110-TEST-LINE.                                                 01710000
017200      IF UNB-LL-RAW-LINE = SPACES                                 01720000
017300          GO TO 2110-TEST-LINE-EXIT                               01730000
017400      END-IF.                                                     01740000
017500      IF UNB-LL-RAW-LINE(1:LENGTH OF WS-MATCH-PREFIX) NOT         01750000
017600          = WS-MATCH-PREFIX                                       01760000
017700          GO TO 2110-TEST-LINE-EXIT                               01770000
017800      END-IF.                                                     01780000
017900      SET UNB-LCR-FOUND TO TRUE.                                  01790000
018000      PERFORM 2200-SPLIT-ATTRIBUTES                               01800000
018100          THRU 2200-SPLIT-ATTRIBUTES-EXIT.                        01810000
018200  2110-TEST-LINE-EXIT.                                            01820000
018300      EXIT.                                                       01830000
018400*split everything after the leading key/AM on AM marks            01840000
018500  2200-SPLIT-ATTRIBUTES.                                          01850000
018600      MOVE 0 TO UNB-LCR-ATTR-COUNT.                               01860000
018700      MOVE 1 TO WS-UNSTRING-PTR.                                  01870000
018800      PERFORM 2210-UNSTRING-ONE-ATTR                              01880000
018900          THRU 2210-UNSTRING-ONE-ATTR-EXIT                        01890000
019000          VARYING WS-ATTR-IDX FROM 1 BY 1                         01900000
019100          UNTIL WS-ATTR-IDX > 10                                  01910000
019200          OR WS-UNSTRING-PTR > LENGTH OF                          01920000
019300              UNB-LLK-REMAINDER.                                  01930000
019400  2200-SPLIT-ATTRIBUTES-EXIT.                                     01940000
019500      EXIT.                                                       01950000
019600  2210-UNSTRING-ONE-ATTR.                                         01960000
019700      UNSTRING UNB-LLK-REMAINDER DELIMITED BY '^'                 01970000
019800          INTO UNB-LCR-ATTR-VALUE(WS-ATTR-IDX)                    01980000
019900          WITH POINTER WS-UNSTRING-PTR                            01990000
020000          TALLYING IN WS-REMAINDER-LEN                            02000000
020100      END-UNSTRING.                                               02010000
020200      IF WS-REMAINDER-LEN > 0                                     02020000
020300          ADD 1 TO UNB-LCR-ATTR-COUNT                             02030000
020400      END-IF.                                                     02040000
020500  2210-UNSTRING-ONE-ATTR-EXIT.                                    02050000
020600      EXIT.                                                       02060000
020700*----------------------------------------------------------       02070000
020800*RECORD-UPDATE: extend table, rebuild line, backup, rewrite       02080000
020900*----------------------------------------------------------       02090000
021000  3000-RECORD-UPDATE.                                             02100000
021100      IF UNB-UR-REQUEST-ERROR                                     02110000
021200          GO TO 3000-RECORD-UPDATE-EXIT                           02120000
021300      END-IF.                                                     02130000
021400      PERFORM 3100-EXTEND-ATTR-TABLE                              02140000
021500          THRU 3100-EXTEND-ATTR-TABLE-EXIT                        02150000
021600          VARYING WS-LOOP-IDX FROM 1 BY 1                         02160000
021700          UNTIL WS-LOOP-IDX > UNB-UR-ENTRY-COUNT.                 02170000
021800      PERFORM 3200-APPLY-ONE-ENTRY                                02180000
021900          THRU 3200-APPLY-ONE-ENTRY-EXIT                          02190000
022000          VARYING WS-LOOP-IDX FROM 1 BY 1                         02200000
022100          UNTIL WS-LOOP-IDX > UNB-UR-ENTRY-COUNT.                 02210000
022200      PERFORM 3300-REBUILD-LINE                                   02220000
022300          THRU 3300-REBUILD-LINE-EXIT.                            02230000
022400      PERFORM 3400-BACKUP-DATAFILE                                02240000
022500          THRU 3400-BACKUP-DATAFILE-EXIT.                         02250000
022600      PERFORM 3500-REWRITE-DATAFILE                               02260000
022700          THRU 3500-REWRITE-DATAFILE-EXIT.                        02270000
022800  3000-RECORD-UPDATE-EXIT.                                        02280000
022900      EXIT.                                                       02290000
023000*extend the attribute table with empties up to position           02300000
023100  3100-EXTEND-ATTR-TABLE.                                         02310000
023200      IF UNB-UR-ATTR-POSITION(WS-LOOP-IDX) >                      02320000
023300          UNB-LCR-ATTR-COUNT                                      02330000
023400          MOVE UNB-UR-ATTR-POSITION(WS-LOOP-IDX) TO               02340000
023500              UNB-LCR-ATTR-COUNT                                  02350000
023600      END-IF.                                                     02360000
023700  3100-EXTEND-ATTR-TABLE-EXIT.                                    02370000
023800      EXIT.                                                       02380000
023900*list values join with VM, scalars are stored verbatim            02390000
024000  3200-APPLY-ONE-ENTRY.                                           02400000
024100      MOVE SPACES TO                                              02410000
024200          UNB-LCR-ATTR-VALUE(UNB-UR-ATTR-POSITION                 02420000
024300              (WS-LOOP-IDX)).                                     02430000
024400      MOVE 1 TO WS-UNSTRING-PTR.                                  02440000
024500      IF UNB-UR-VALUE-IS-SCALAR(WS-LOOP-IDX)                      02450000
024600          MOVE UNB-UR-VALUE-TEXT(WS-LOOP-IDX, 1) TO               02460000
024700              UNB-LCR-ATTR-VALUE(UNB-UR-ATTR-POSITION             02470000
024800                  (WS-LOOP-IDX))                                  02480000
024900      ELSE                                                        02490000
025000          PERFORM 3210-JOIN-ONE-VALUE                             02500000
025100              THRU 3210-JOIN-ONE-VALUE-EXIT                       02510000
025200              VARYING WS-ATTR-IDX FROM 1 BY 1                     02520000
025300              UNTIL WS-ATTR-IDX >                                 02530000
025400                  UNB-UR-VALUE-COUNT(WS-LOOP-IDX)                 02540000
025500      END-IF.                                                     02550000
025600  3200-APPLY-ONE-ENTRY-EXIT.                                      02560000
025700      EXIT.                                                       02570000
025800  3210-JOIN-ONE-VALUE.                                            02580000
025900      IF WS-ATTR-IDX > 1                                          02590000
026000          STRING ']' DELIMITED BY SIZE INTO                       02600000
026100              UNB-LCR-ATTR-VALUE(UNB-UR-ATTR-POSITION             02610000
026200                  (WS-LOOP-IDX))                                  02620000
026300              WITH POINTER WS-UNSTRING-PTR                        02630000
026400          END-STRING                                              02640000
026500      END-IF.                                                     02650000
026600      MOVE UNB-UR-VALUE-TEXT(WS-LOOP-IDX, WS-ATTR-IDX) TO         02660000
026700          WS-TRIM-BUFFER.                                         02670000
026800      PERFORM 3215-COMPUTE-TRIM-LEN                               02680000
026900          THRU 3215-COMPUTE-TRIM-LEN-EXIT.                        02690000
027000      IF WS-TRIM-LEN > 0                                          02700000
027100          STRING UNB-UR-VALUE-TEXT(WS-LOOP-IDX, WS-ATTR-IDX)      02710000
027200                  (1:WS-TRIM-LEN)                                 02720000
027300              DELIMITED BY SIZE INTO                              02730000
027400              UNB-LCR-ATTR-VALUE(UNB-UR-ATTR-POSITION             02740000
027500                  (WS-LOOP-IDX))                                  02750000
027600              WITH POINTER WS-UNSTRING-PTR                        02760000
027700          END-STRING                                              02770000
027800      END-IF.                                                     02780000
027900  3210-JOIN-ONE-VALUE-EXIT.                                       02790000
028000      EXIT.                                                       02800000
028100*trim trailing pad off WS-TRIM-BUFFER without disturbing          02810000
028200*embedded spaces in the text - a plain STRING DELIMITED           02820000
028300*BY SPACE would stop at the first one of those instead            02830000
028400  3215-COMPUTE-TRIM-LEN.                                          02840000
028500      MOVE WS-MAX-ATTR-WIDTH TO WS-TRIM-LEN.                      02850000
028600      PERFORM 3216-TRIM-ONE-CHAR                                  02860000
028700          THRU 3216-TRIM-ONE-CHAR-EXIT                            02870000
028800          UNTIL WS-TRIM-LEN = 0                                   02880000
028900          OR WS-TRIM-BUFFER(WS-TRIM-LEN:1) NOT = SPACE.           02890000
029000  3215-COMPUTE-TRIM-LEN-EXIT.                                     02900000
029100      EXIT.                                                       02910000
029200  3216-TRIM-ONE-CHAR.                                             02920000
029300      SUBTRACT 1 FROM WS-TRIM-LEN.                                02930000
029400  3216-TRIM-ONE-CHAR-EXIT.                                        02940000
029500      EXIT.                                                       02950000
029600*rebuild <key><AM><attr1><AM>...<attrN> into one line             02960000
029700  3300-REBUILD-LINE.                                              02970000
029800      MOVE SPACES TO WS-REBUILT-LINE.                             02980000
029900      MOVE 1 TO WS-UNSTRING-PTR.                                  02990000
030000      STRING UNB-LCR-KEY DELIMITED BY SIZE '^' DELIMITED          03000000
030100          BY SIZE INTO WS-REBUILT-LINE                            03010000
030200          WITH POINTER WS-UNSTRING-PTR                            03020000
030300      END-STRING.                                                 03030000
030400      MOVE 12 TO WS-UNSTRING-PTR.                                 03040000
030500      PERFORM 3310-APPEND-ONE-ATTR                                03050000
030600          THRU 3310-APPEND-ONE-ATTR-EXIT                          03060000
030700          VARYING WS-LOOP-IDX FROM 1 BY 1                         03070000
030800          UNTIL WS-LOOP-IDX > UNB-LCR-ATTR-COUNT.                 03080000
030900  3300-REBUILD-LINE-EXIT.                                         03090000
031000      EXIT.                                                       03100000
031100  3310-APPEND-ONE-ATTR.                                           03110000
031200      IF WS-LOOP-IDX > 1                                          03120000
031300          STRING '^' DELIMITED BY SIZE INTO                       03130000
031400              WS-REBUILT-LINE                                     03140000
031500              WITH POINTER WS-UNSTRING-PTR                        03150000
031600          END-STRING                                              03160000
031700      END-IF.                                                     03170000
031800      MOVE UNB-LCR-ATTR-VALUE(WS-LOOP-IDX) TO                     03180000
031900          WS-TRIM-BUFFER.                                         03190000
032000      PERFORM 3215-COMPUTE-TRIM-LEN                               03200000
032100          THRU 3215-COMPUTE-TRIM-LEN-EXIT.                        03210000
032200      IF WS-TRIM-LEN > 0                                          03220000
032300          STRING UNB-LCR-ATTR-VALUE(WS-LOOP-IDX)                  03230000
032400                  (1:WS-TRIM-LEN)                                 03240000
032500              DELIMITED BY SIZE INTO WS-REBUILT-LINE              03250000
032600              WITH POINTER WS-UNSTRING-PTR                        03260000
032700          END-STRING                                              03270000
032800      END-IF.                                                     03280000
032900  3310-APPEND-ONE-ATTR-EXIT.                                      03290000
033000      EXIT.                                                       03300000
033100*copy the data file to the .bak file before any rewrite           03310000
033200  3400-BACKUP-DATAFILE.                                           03320000
033300      MOVE 'N' TO WS-LINE-EOF-SW.                                 03330000
033400      OPEN INPUT  UNB-DATA-FILE.                                  03340000
033500      OPEN OUTPUT UNB-BACKUP-FILE.                                03350000
033600      PERFORM 3410-COPY-ONE-LINE                                  03360000
033700          THRU 3410-COPY-ONE-LINE-EXIT                            03370000
033800          UNTIL WS-LINE-AT-EOF.                                   03380000
033900      CLOSE UNB-DATA-FILE.                                        03390000
034000      CLOSE UNB-BACKUP-FILE.                                      03400000
034100  3400-BACKUP-DATAFILE-EXIT.                                      03410000
034200      EXIT.                                                       03420000
034300  3410-COPY-ONE-LINE.                                             03430000
034400      READ UNB-DATA-FILE INTO UNB-BACKUP-LINE                     03440000
034500          AT END                                                  03450000
034600              SET WS-LINE-AT-EOF TO TRUE                          03460000
034700          NOT AT END                                              03470000
034800              WRITE UNB-BACKUP-LINE                               03480000
034900      END-READ.                                                   03490000
035000  3410-COPY-ONE-LINE-EXIT.                                        03500000
035100      EXIT.                                                       03510000
035200*rewrite the data file from the backup, line for line             03520000
035300  3500-REWRITE-DATAFILE.                                          03530000
035400      MOVE 'N' TO WS-LINE-EOF-SW.                                 03540000
035500      MOVE 'N' TO WS-ALREADY-REPLACED-SW.                         03550000
035600      STRING UNB-LCR-KEY DELIMITED BY SIZE '^' DELIMITED          03560000
035700          BY SIZE INTO WS-MATCH-PREFIX                            03570000
035800      END-STRING.                                                 03580000
035900      OPEN INPUT  UNB-BACKUP-FILE.                                03590000
036000      OPEN OUTPUT UNB-DATA-FILE.                                  03600000
036100      PERFORM 3510-REWRITE-ONE-LINE                               03610000
036200          THRU 3510-REWRITE-ONE-LINE-EXIT                         03620000
036300          UNTIL WS-LINE-AT-EOF.                                   03630000
036400      CLOSE UNB-BACKUP-FILE.                                      03640000
036500      CLOSE UNB-DATA-FILE.                                        03650000
036600  3500-REWRITE-DATAFILE-EXIT.                                     03660000
036700      EXIT.                                                       03670000
036800*only the first matching line is ever replaced                    03680000
036900  3510-REWRITE-ONE-LINE.                                          03690000
037000      READ UNB-BACKUP-FILE INTO UNB-DATA-LINE                     03700000
037100          AT END                                                  03710000
037200              SET WS-LINE-AT-EOF TO TRUE                          03720000
037300          NOT AT END                                              03730000
037400              PERFORM 3520-WRITE-ONE-LINE                         03740000
037500                  THRU 3520-WRITE-ONE-LINE-EXIT                   03750000
037600      END-READ.                                                   03760000
037700  3510-REWRITE-ONE-LINE-EXIT.                                     03770000
037800      EXIT.                                                       03780000
037900  3520-WRITE-ONE-LINE.                                            03790000
038000      IF WS-ALREADY-REPLACED                                      03800000
038100          WRITE UNB-DATA-LINE                                     03810000
038200          GO TO 3520-WRITE-ONE-LINE-EXIT                          03820000
038300      END-IF.                                                     03830000
038400      IF UNB-DATA-LINE(1:LENGTH OF WS-MATCH-PREFIX) =             03840000
038500          WS-MATCH-PREFIX                                         03850000
038600          MOVE WS-REBUILT-LINE TO UNB-DATA-LINE                   03860000
038700          SET WS-ALREADY-REPLACED TO TRUE                         03870000
038800      END-IF.                                                     03880000
038900      WRITE UNB-DATA-LINE.                                        03890000
039000  3520-WRITE-ONE-LINE-EXIT.                                       03900000
039100      EXIT.                                                       03910000
