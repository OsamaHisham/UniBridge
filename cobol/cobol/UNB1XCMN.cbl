000100******************************************************************00010000
000200*                                                                *00020000
000300* MODULE NAME = UNB1XCMN                                         *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Batch driver / control program             *00060000
000700*                                                                *00070000
000800*  @BANNER_START                           01                    *00080000
000900*  Property of Meridian Data Services                            *00090000
001000*                                                                *00100000
001100*  BATCH CONVERSIONS GROUP    UNB1XCMN                           *00110000
001200*                                                                *00120000
001300*  (C) Copyright Meridian Data Services 1984, 1999               *00130000
001400*                                                                *00140000
001500*  UNIBRIDGE                                                     *00150000
001600*  (Legacy Pick/Universe flat-file adapter, batch)               *00160000
001700*  @BANNER_END                                                   *00170000
001800*                                                                *00180000
001900* STATUS = 3.2.0                                                 *00190000
002000*                                                                *00200000
002100* FUNCTION =                                                     *00210000
002200*      Reads the request/transaction file.  For each             *00220000
002300*      request: inquire requests read the legacy client          *00230000
002400*      record, transform it, and write a structured              *00240000
002500*      report block; update requests read the record,            *00250000
002600*      apply the attribute map carried on the request            *00260000
002700*      line and rewrite the data file.  Control totals           *00270000
002800*      are written as a trailer when the request file            *00280000
002900*      is exhausted.  RECORD-READ, RECORD-TO-STRUCTURED          *00290000
003000*      and RECORD-UPDATE live in UNB1XFIO and UNB1XXTR;          *00300000
003100*      this module is the wrapper around them only.              *00310000
003200*----------------------------------------------------------------*00320000
003300*                                                                *00330000
003400* CHANGE ACTIVITY :                                              *00340000
003500*      $SEG(UNB1XCMN),COMP(UNIBRIDGE),PROD(BATCH   ):            *00350000
003600*                                                                *00360000
003700*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00370000
003800*   $D0= B01010 320 840214 HDWRJ   : BASE APPLICATION            *00380000
003900*   $P1= B01122 321 890706 HDTLM   : ADD UPDATE-REQUEST PATH     *00390000
004000*   $P2= B01234 322 971103 HDKPB   : ADD CONTROL TOTALS TRAILER  *00400000
004100*   $P3= B01303 330 990108 HDKPB   : Y2K - WS-RUN-DATE NOW       *00410000
004200*        CARRIES A 4-DIGIT CENTURY, NO WINDOWING LOGIC USED      *00420000
004300*   $P4= B01351 331 050517 HDSMN   : DROP CICS/COMMAREA STYLE,   *00430000
004400*        RUN AS STRAIGHT BATCH - SEE UNB1XFIO/UNB1XXTR           *00440000
004500*   $P5= B01390 332 070912 HDTLM   : UNB1XXTR CALL NOW CARRIES   *00450000
004600*        A FUNCTION CODE, DRIVER ALWAYS PASSES TRANSFORM         *00460000
004700******************************************************************00470000
004800  IDENTIFICATION DIVISION.                                        00480000
004900  PROGRAM-ID. UNB1XCMN.                                           00490000
005000  AUTHOR. W R JENNER.                                             00500000
005100  INSTALLATION. MERIDIAN DATA SERVICES.                           00510000
005200  DATE-WRITTEN. 02/14/84.                                         00520000
005300  DATE-COMPILED.                                                  00530000
005400  SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                     00540000
005500  ENVIRONMENT DIVISION.                                           00550000
005600  CONFIGURATION SECTION.                                          00560000
005700  SPECIAL-NAMES.                                                  00570000
005800      C01 IS TOP-OF-FORM                                          00580000
005900      CLASS UNB-ATTR-MARK-CLASS IS '^'                            00590000
006000      CLASS UNB-VALUE-MARK-CLASS IS ']'.                          00600000
006100  INPUT-OUTPUT SECTION.                                           00610000
006200  FILE-CONTROL.                                                   00620000
006300*driver request/transaction input                                 00630000
006400      SELECT UNB-REQUEST-FILE ASSIGN TO UNBREQ                    00640000
006500          ORGANIZATION IS LINE SEQUENTIAL                         00650000
006600          FILE STATUS IS WS-REQ-FILE-STATUS.                      00660000
006700*structured inquiry / control-totals report output                00670000
006800      SELECT UNB-REPORT-FILE ASSIGN TO UNBRPT                     00680000
006900          ORGANIZATION IS LINE SEQUENTIAL                         00690000
007000          FILE STATUS IS WS-RPT-FILE-STATUS.                      00700000
007100  DATA DIVISION.                                                  00710000
007200  FILE SECTION.                                                   00720000
007300  FD  UNB-REQUEST-FILE                                            00730000
007400      RECORDING MODE IS F                                         00740000
007500      LABEL RECORDS ARE STANDARD.                                 00750000
007600  01  UNB-REQUEST-LINE                PIC X(512).                 00760000
007700  FD  UNB-REPORT-FILE                                             00770000
007800      RECORDING MODE IS F                                         00780000
007900      LABEL RECORDS ARE STANDARD.                                 00790000
008000  01  UNB-REPORT-LINE                 PIC X(132).                 00800000
008100  WORKING-STORAGE SECTION.                                        00810000
008200*----------------------------------------------------             00820000
008300*Run time (debug) information for this invocation                 00830000
008400*----------------------------------------------------             00840000
008500  01  WS-HEADER.                                                  00850000
008600      03 WS-EYECATCHER           PIC X(16)                        00860000
008700                                 VALUE 'UNB1XCMN------WS'.        00870000
008800      03 WS-RUN-DATE             PIC 9(08).                       00880000
008900      03 WS-RUN-TIME             PIC 9(08).                       00890000
009000      03 FILLER                  PIC X(04).                       00900000
009100  01  WS-FILE-STATUS-GROUP.                                       00910000
009200      03 WS-REQ-FILE-STATUS      PIC X(02) VALUE '00'.            00920000
009300          88 WS-REQ-FILE-OK               VALUE '00'.             00930000
009400          88 WS-REQ-FILE-AT-EOF           VALUE '10'.             00940000
009500      03 WS-RPT-FILE-STATUS      PIC X(02) VALUE '00'.            00950000
009600          88 WS-RPT-FILE-OK               VALUE '00'.             00960000
009700      03 FILLER                  PIC X(06).                       00970000
009800  01  WS-SWITCHES.                                                00980000
009900      03 WS-REQ-EOF-SW           PIC X(01) VALUE 'N'.             00990000
010000          88 WS-REQ-EOF                   VALUE 'Y'.              01000000
010100      03 FILLER                  PIC X(09).                       01010000
010200*function code passed to UNB1XFIO on every call                   01020000
010300  01  WS-FIO-FUNCTION-CODE      PIC X(01).                        01030000
010400      88 WS-FIO-DO-READ                   VALUE 'R'.              01040000
010500      88 WS-FIO-DO-UPDATE                 VALUE 'U'.              01050000
010600*current-balance policy passed to UNB1XXTR                        01060000
010700  01  WS-POLICY-SWITCH           PIC X(01) VALUE 'L'.             01070000
010800      88 WS-POLICY-LATEST                 VALUE 'L'.              01080000
010900      88 WS-POLICY-FIRST                  VALUE 'F'.              01090000
011000*function code passed to UNB1XXTR - driver always                 01100000
011100*transforms, never calls the EXTRACT entry direct                 01110000
011200  01  WS-XTR-FUNCTION-CODE      PIC X(01) VALUE 'T'.              01120000
011300      88 WS-XTR-DO-TRANSFORM              VALUE 'T'.              01130000
011400      88 WS-XTR-DO-EXTRACT                VALUE 'E'.              01140000
011500  01  WS-XTR-EXTRACT-ARGS.                                        01150000
011600      03 WS-XTR-EXTRACT-A        PIC 9(02) COMP.                  01160000
011700      03 WS-XTR-EXTRACT-V        PIC 9(02) COMP.                  01170000
011800      03 WS-XTR-EXTRACT-S        PIC 9(02) COMP.                  01180000
011900      03 FILLER                  PIC X(02).                       01190000
012000  01  WS-XTR-EXTRACT-RESULT      PIC X(60).                       01200000
012100  01  WS-LOOP-IDX                PIC 9(02) COMP.                  01210000
012200  01  WS-LOOP-LIMIT               PIC 9(02) COMP.                 01220000
012300  01  WS-TEXT-PTR                 PIC 9(03) COMP.                 01230000
012400  01  WS-BALANCES-TEXT            PIC X(180).                     01240000
012500  01  WS-DATES-TEXT                PIC X(180).                    01250000
012600      COPY UNB1XREQ.                                              01260000
012700      COPY UNB1XCP3.                                              01270000
012800      COPY UNB1XCP2.                                              01280000
012900      COPY UNB1XCP4.                                              01290000
013000      COPY UNB1XCP5.                                              01300000
013100      COPY UNB1XRPH.                                              01310000
013200      COPY UNB1XRPT.                                              01320000
013300  PROCEDURE DIVISION.                                             01330000
013400*----------------------------------------------------             01340000
013500  1000-MAINLINE SECTION.                                          01350000
013600*----------------------------------------------------             01360000
013700  1000-MAINLINE-START.                                            01370000
013800      PERFORM 1100-INITIALIZE                                     01380000
013900          THRU 1100-INITIALIZE-EXIT.                              01390000
014000      PERFORM 2000-PROCESS-REQUESTS                               01400000
014100          THRU 2000-PROCESS-REQUESTS-EXIT                         01410000
014200          UNTIL WS-REQ-EOF.                                       01420000
014300      PERFORM 8000-WRITE-TOTALS                                   01430000
014400          THRU 8000-WRITE-TOTALS-EXIT.                            01440000
014500      PERFORM 9000-TERMINATE                                      01450000
014600          THRU 9000-TERMINATE-EXIT.                               01460000
014700      STOP RUN.                                                   01470000
014800*----------------------------------------------------------       01480000
014900  1100-INITIALIZE.                                                01490000
015000      INITIALIZE UNB-CONTROL-TOTALS.                              01500000
015100      MOVE 'N' TO WS-REQ-EOF-SW.                                  01510000
015200      ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                      01520000
015300      ACCEPT WS-RUN-TIME FROM TIME.                               01530000
015400      OPEN INPUT  UNB-REQUEST-FILE.                               01540000
015500      IF WS-REQ-FILE-STATUS NOT = '00'                            01550000
015600          DISPLAY 'UNB1XCMN - REQUEST FILE OPEN FAILED '          01560000
015700              WS-REQ-FILE-STATUS                                  01570000
015800          MOVE 16 TO RETURN-CODE                                  01580000
015900          SET WS-REQ-EOF TO TRUE                                  01590000
016000      END-IF.                                                     01600000
016100      OPEN OUTPUT UNB-REPORT-FILE.                                01610000
016200      IF WS-RPT-FILE-STATUS NOT = '00'                            01620000
016300          DISPLAY 'UNB1XCMN - REPORT FILE OPEN FAILED '           01630000
016400              WS-RPT-FILE-STATUS                                  01640000
016500          MOVE 16 TO RETURN-CODE                                  01650000
016600          SET WS-REQ-EOF TO TRUE                                  01660000
016700      END-IF.                                                     01670000
016800  1100-INITIALIZE-EXIT.                                           01680000
016900      EXIT.                                                       01690000
017000*----------------------------------------------------------       01700000
017100*read one request line and drive it to completion                 01710000
017200*----------------------------------------------------------       01720000
017300  2000-PROCESS-REQUESTS.                                          01730000
017400      READ UNB-REQUEST-FILE INTO UNB-REQUEST-RECORD               01740000
017500          AT END                                                  01750000
017600              SET WS-REQ-EOF TO TRUE                              01760000
017700          NOT AT END                                              01770000
017800              PERFORM 2100-PROCESS-ONE-REQUEST                    01780000
017900                  THRU 2100-PROCESS-ONE-REQUEST-EXIT              01790000
018000      END-READ.                                                   01800000
018100  2000-PROCESS-REQUESTS-EXIT.                                     01810000
018200      EXIT.                                                       01820000
018300*----------------------------------------------------------       01830000
018400  2100-PROCESS-ONE-REQUEST.                                       01840000
018500      ADD 1 TO UNB-CT-REQUESTS-PROCESSED.                         01850000
018600      MOVE UNB-REQ-CLIENT-KEY TO UNB-LCR-KEY.                     01860000
018700      SET WS-FIO-DO-READ TO TRUE.                                 01870000
018800      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 01880000
018900          UNB-LEGACY-CLIENT-RECORD,                               01890000
019000          UNB-UPDATE-REQUEST-MAP.                                 01900000
019100      IF UNB-LCR-FOUND                                            01910000
019200          ADD 1 TO UNB-CT-RECORDS-FOUND                           01920000
019300      ELSE                                                        01930000
019400          ADD 1 TO UNB-CT-RECORDS-NOT-FOUND                       01940000
019500      END-IF.                                                     01950000
019600      IF UNB-LCR-NOT-FOUND                                        01960000
019700          GO TO 2100-PROCESS-ONE-REQUEST-EXIT                     01970000
019800      END-IF.                                                     01980000
019900      EVALUATE TRUE                                               01990000
020000          WHEN UNB-REQ-ACTION-INQUIRE                             02000000
020100              PERFORM 3000-DO-INQUIRY                             02010000
020200                  THRU 3000-DO-INQUIRY-EXIT                       02020000
020300          WHEN UNB-REQ-ACTION-UPDATE                              02030000
020400              PERFORM 4000-DO-UPDATE                              02040000
020500                  THRU 4000-DO-UPDATE-EXIT                        02050000
020600          WHEN OTHER                                              02060000
020700              DISPLAY 'UNB1XCMN - BAD ACTION CODE, KEY= '         02070000
020800                  UNB-REQ-CLIENT-KEY                              02080000
020900      END-EVALUATE.                                               02090000
021000  2100-PROCESS-ONE-REQUEST-EXIT.                                  02100000
021100      EXIT.                                                       02110000
021200*----------------------------------------------------------       02120000
021300*inquire path - transform the record, write the block             02130000
021400*----------------------------------------------------------       02140000
021500  3000-DO-INQUIRY.                                                02150000
021600      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 02160000
021700          UNB-LEGACY-CLIENT-RECORD,                               02170000
021800          UNB-STRUCTURED-CLIENT,                                  02180000
021900          WS-POLICY-SWITCH,                                       02190000
022000          WS-XTR-EXTRACT-ARGS,                                    02200000
022100          WS-XTR-EXTRACT-RESULT.                                  02210000
022200      PERFORM 3100-WRITE-CLIENT-BLOCK                             02220000
022300          THRU 3100-WRITE-CLIENT-BLOCK-EXIT.                      02230000
022400  3000-DO-INQUIRY-EXIT.                                           02240000
022500      EXIT.                                                       02250000
022600*----------------------------------------------------------       02260000
022700  3100-WRITE-CLIENT-BLOCK.                                        02270000
022800      MOVE UNB-SC-CLIENT-ID TO UNB-RPH-CLIENT-ID.                 02280000
022900      WRITE UNB-REPORT-LINE FROM UNB-RPH-CLIENT-ID-LINE.          02290000
023000      MOVE UNB-SC-CLIENT-NAME TO UNB-RPH-CLIENT-NAME.             02300000
023100      WRITE UNB-REPORT-LINE FROM                                  02310000
023200          UNB-RPH-CLIENT-NAME-LINE.                               02320000
023300      IF UNB-SC-BALANCE-PRESENT                                   02330000
023400          MOVE UNB-SC-CURRENT-BAL-EDIT TO                         02340000
023500              UNB-RPH-CURRENT-BAL                                 02350000
023600      ELSE                                                        02360000
023700          MOVE 'none' TO UNB-RPH-CURRENT-BAL                      02370000
023800      END-IF.                                                     02380000
023900      WRITE UNB-REPORT-LINE FROM                                  02390000
024000          UNB-RPH-CURRENT-BAL-LINE.                               02400000
024100      MOVE SPACES TO WS-BALANCES-TEXT.                            02410000
024200      MOVE 1 TO WS-TEXT-PTR.                                      02420000
024300      PERFORM 3110-APPEND-BALANCE                                 02430000
024400          THRU 3110-APPEND-BALANCE-EXIT                           02440000
024500          VARYING WS-LOOP-IDX FROM 1 BY 1                         02450000
024600          UNTIL WS-LOOP-IDX > UNB-SC-BALANCE-COUNT.               02460000
024700      MOVE WS-BALANCES-TEXT TO UNB-RPH-BALANCES-TEXT.             02470000
024800      WRITE UNB-REPORT-LINE FROM UNB-RPH-BALANCES-LINE.           02480000
024900      MOVE SPACES TO WS-DATES-TEXT.                               02490000
025000      MOVE 1 TO WS-TEXT-PTR.                                      02500000
025100      PERFORM 3120-APPEND-DATE                                    02510000
025200          THRU 3120-APPEND-DATE-EXIT                              02520000
025300          VARYING WS-LOOP-IDX FROM 1 BY 1                         02530000
025400          UNTIL WS-LOOP-IDX > UNB-SC-DATE-COUNT.                  02540000
025500      MOVE WS-DATES-TEXT TO UNB-RPH-DATES-TEXT.                   02550000
025600      WRITE UNB-REPORT-LINE FROM UNB-RPH-DATES-LINE.              02560000
025700      WRITE UNB-REPORT-LINE FROM UNB-RPH-TRX-LABEL-LINE.          02570000
025800      WRITE UNB-REPORT-LINE FROM UNB-RPH-TRX-HEADING-LINE.        02580000
025900      PERFORM 3130-WRITE-TRX-LINE                                 02590000
026000          THRU 3130-WRITE-TRX-LINE-EXIT                           02600000
026100          VARYING WS-LOOP-IDX FROM 1 BY 1                         02610000
026200          UNTIL WS-LOOP-IDX > UNB-SC-TRANSACTION-COUNT.           02620000
026300      MOVE UNB-SC-DATA-SOURCE TO UNB-RPH-SOURCE-TEXT.             02630000
026400      WRITE UNB-REPORT-LINE FROM UNB-RPH-SOURCE-LINE.             02640000
026500  3100-WRITE-CLIENT-BLOCK-EXIT.                                   02650000
026600      EXIT.                                                       02660000
026700*append one balance, two spaces ahead of the next one             02670000
026800  3110-APPEND-BALANCE.                                            02680000
026900      STRING UNB-SC-BALANCE-TEXT(WS-LOOP-IDX) DELIMITED           02690000
027000          BY SIZE '  ' DELIMITED BY SIZE                          02700000
027100          INTO WS-BALANCES-TEXT                                   02710000
027200          WITH POINTER WS-TEXT-PTR                                02720000
027300      END-STRING.                                                 02730000
027400  3110-APPEND-BALANCE-EXIT.                                       02740000
027500      EXIT.                                                       02750000
027600  3120-APPEND-DATE.                                               02760000
027700      STRING UNB-SC-DATE-TEXT(WS-LOOP-IDX) DELIMITED              02770000
027800          BY SIZE '  ' DELIMITED BY SIZE                          02780000
027900          INTO WS-DATES-TEXT                                      02790000
028000          WITH POINTER WS-TEXT-PTR                                02800000
028100      END-STRING.                                                 02810000
028200  3120-APPEND-DATE-EXIT.                                          02820000
028300      EXIT.                                                       02830000
028400  3130-WRITE-TRX-LINE.                                            02840000
028500      MOVE WS-LOOP-IDX TO UNB-RPT-TRX-NO.                         02850000
028600      IF UNB-SC-TRX-AMOUNT-PRESENT(WS-LOOP-IDX)                   02860000
028700          MOVE UNB-SC-TRX-AMOUNT-TEXT(WS-LOOP-IDX)                02870000
028800              TO UNB-RPT-TRX-AMOUNT                               02880000
028900      ELSE                                                        02890000
029000          MOVE 'None' TO UNB-RPT-TRX-AMOUNT                       02900000
029100      END-IF.                                                     02910000
029200      IF UNB-SC-TRX-DATE-PRESENT(WS-LOOP-IDX)                     02920000
029300          MOVE UNB-SC-TRX-DATE-TEXT(WS-LOOP-IDX)                  02930000
029400              TO UNB-RPT-TRX-DATE                                 02940000
029500      ELSE                                                        02950000
029600          MOVE 'None' TO UNB-RPT-TRX-DATE                         02960000
029700      END-IF.                                                     02970000
029800      WRITE UNB-REPORT-LINE FROM UNB-RPT-TRX-LINE.                02980000
029900  3130-WRITE-TRX-LINE-EXIT.                                       02990000
030000      EXIT.                                                       03000000
030100*----------------------------------------------------------       03010000
030200*update path - build the map from the request text                03020000
030300*----------------------------------------------------------       03030000
030400  4000-DO-UPDATE.                                                 03040000
030500      MOVE UNB-REQ-CLIENT-KEY TO UNB-UR-CLIENT-KEY.               03050000
030600      MOVE 0 TO UNB-UR-ENTRY-COUNT.                               03060000
030700      SET UNB-UR-REQUEST-VALID TO TRUE.                           03070000
030800      PERFORM 4100-BUILD-ONE-ENTRY                                03080000
030900          THRU 4100-BUILD-ONE-ENTRY-EXIT                          03090000
031000          VARYING WS-LOOP-IDX FROM 1 BY 1                         03100000
031100          UNTIL WS-LOOP-IDX > 10.                                 03110000
031200      SET WS-FIO-DO-UPDATE TO TRUE.                               03120000
031300      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 03130000
031400          UNB-LEGACY-CLIENT-RECORD,                               03140000
031500          UNB-UPDATE-REQUEST-MAP.                                 03150000
031600      IF UNB-UR-REQUEST-VALID                                     03160000
031700          ADD 1 TO UNB-CT-RECORDS-UPDATED                         03170000
031800      END-IF.                                                     03180000
031900  4000-DO-UPDATE-EXIT.                                            03190000
032000      EXIT.                                                       03200000
032100*one fixed-form POSITION:VALUE entry from the request             03210000
032200  4100-BUILD-ONE-ENTRY.                                           03220000
032300      IF UNB-REQ-UPD-POSITION(WS-LOOP-IDX) = SPACES               03230000
032400          GO TO 4100-BUILD-ONE-ENTRY-EXIT                         03240000
032500      END-IF.                                                     03250000
032600      ADD 1 TO UNB-UR-ENTRY-COUNT.                                03260000
032700      MOVE UNB-REQ-UPD-POSITION(WS-LOOP-IDX) TO                   03270000
032800          UNB-UR-ATTR-POSITION(UNB-UR-ENTRY-COUNT).               03280000
032900      IF NOT UNB-REQ-UPD-POSITION(WS-LOOP-IDX) IS NUMERIC         03290000
033000          SET UNB-UR-REQUEST-ERROR TO TRUE                        03300000
033100      END-IF.                                                     03310000
033200      SET UNB-UR-VALUE-IS-SCALAR(UNB-UR-ENTRY-COUNT)              03320000
033300          TO TRUE.                                                03330000
033400      MOVE 1 TO UNB-UR-VALUE-COUNT(UNB-UR-ENTRY-COUNT).           03340000
033500      MOVE UNB-REQ-UPD-VALUE(WS-LOOP-IDX) TO                      03350000
033600          UNB-UR-VALUE-TEXT(UNB-UR-ENTRY-COUNT, 1).               03360000
033700  4100-BUILD-ONE-ENTRY-EXIT.                                      03370000
033800      EXIT.                                                       03380000
033900*----------------------------------------------------------       03390000
034000  8000-WRITE-TOTALS.                                              03400000
034100      MOVE UNB-CT-REQUESTS-PROCESSED TO                           03410000
034200          UNB-RPT-TOT-PROCESSED.                                  03420000
034300      WRITE UNB-REPORT-LINE FROM                                  03430000
034400          UNB-RPT-TOT-PROCESSED-LINE.                             03440000
034500      MOVE UNB-CT-RECORDS-FOUND TO UNB-RPT-TOT-FOUND.             03450000
034600      WRITE UNB-REPORT-LINE FROM UNB-RPT-TOT-FOUND-LINE.          03460000
034700      MOVE UNB-CT-RECORDS-NOT-FOUND TO                            03470000
034800          UNB-RPT-TOT-NOTFOUND.                                   03480000
034900      WRITE UNB-REPORT-LINE FROM                                  03490000
035000          UNB-RPT-TOT-NOTFOUND-LINE.                              03500000
035100      MOVE UNB-CT-RECORDS-UPDATED TO                              03510000
035200          UNB-RPT-TOT-UPDATED.                                    03520000
035300      WRITE UNB-REPORT-LINE FROM                                  03530000
035400          UNB-RPT-TOT-UPDATED-LINE.                               03540000
035500  8000-WRITE-TOTALS-EXIT.                                         03550000
035600      EXIT.                                                       03560000
035700*----------------------------------------------------------       03570000
035800  9000-TERMINATE.                                                 03580000
035900      CLOSE UNB-REQUEST-FILE.                                     03590000
036000      CLOSE UNB-REPORT-FILE.                                      03600000
036100  9000-TERMINATE-EXIT.                                            03610000
036200      EXIT.                                                       03620000
