000100******************************************************************00010000
000200*                                                                *00020000
000300* MODULE NAME = UNB1XCHK                                         *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Self-check suite (standalone)              *00060000
000700*                                                                *00070000
000800* @BANNER_START                           01                     *00080000
000900* Property of Meridian Data Services                             *00090000
001000*                                                                *00100000
001100* BATCH CONVERSIONS GROUP    UNB1XCHK                            *00110000
001200*                                                                *00120000
001300* (C) Copyright Meridian Data Services 1984, 1999                *00130000
001400*                                                                *00140000
001500* UNIBRIDGE                                                      *00150000
001600* (Legacy Pick/Universe flat-file adapter, batch)                *00160000
001700* @BANNER_END                                                    *00170000
001800*                                                                *00180000
001900* STATUS = 3.2.0                                                 *00190000
002000*                                                                *00200000
002100* FUNCTION =                                                     *00210000
002200*      Stand-alone acceptance check for the UNB1X adapter.       *00220000
002300*      Builds a small fixed set of LEGACY-CLIENTS lines in       *00230000
002400*      working storage, writes them to a scratch copy of         *00240000
002500*      UNBDATA, then drives UNB1XFIO and UNB1XXTR against        *00250000
002600*      that data and compares results to the answers this        *00260000
002700*      program carries for each case.  Not called by             *00270000
002800*      UNB1XCMN and not part of the nightly run - this is        *00280000
002900*      run by hand after a change to UNB1XFIO/UNB1XXTR to        *00290000
003000*      satisfy the maintainer before moving code to PROD.        *00300000
003100*----------------------------------------------------------------*00310000
003200*                                                                *00320000
003300* CHANGE ACTIVITY :                                              *00330000
003400*      $SEG(UNB1XCHK),COMP(UNIBRIDGE),PROD(BATCH   ):            *00340000
003500*                                                                *00350000
003600*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00360000
003700*   $D0= B01015 320 840221 HDWRJ   : BASE APPLICATION            *00370000
003800*   $P1= B01126 321 890706 HDTLM   : ADD UPDATE-THEN-READBACK    *00380000
003900*        CHECK CASES                                             *00390000
004000*   $P2= B01237 322 971103 HDKPB   : ADD CHECK-3 EMPTY-ATTRIBUTE *00400000
004100*        EDGE CASE (ATTR3 BLANK, DATE FOUND IN ATTR4)            *00410000
004200*   $P3= B01307 330 990108 HDKPB   : Y2K - ALL SAMPLE DATES NOW  *00420000
004300*        CARRY 4-DIGIT CENTURY                                   *00430000
004400*   $P4= B01355 331 050517 HDSMN   : REWRITTEN FOR STRAIGHT      *00440000
004500*        BATCH CALL INTERFACE, DROP CICS STUB STYLE              *00450000
004600*   $P5= B01389 332 070912 HDTLM   : ADD FIXTURE 105 AND CHECK   *00460000
004700*        CASES FOR SUBVALUE EXTRACTION, REC<A,V,S> WITH S>0      *00470000
004800*   $P6= B01394 332 080214 HDTLM   : ADD NAME ASSERT TO          *00480000
004900*        CHECK-UPDATE-READBACK (WAS NOT CATCHING THE REBUILD     *00490000
005000*        TRUNCATION BUG) AND A NEW CHECK CASE FOR A LIST-        *00500000
005100*        VALUED ENTRY, WHICH 3210-JOIN-ONE-VALUE WAS DROPPING    *00510000
005200******************************************************************00520000
005300  IDENTIFICATION DIVISION.                                        00530000
005400  PROGRAM-ID. UNB1XCHK.                                           00540000
005500  AUTHOR. W R JENNER.                                             00550000
005600  INSTALLATION. MERIDIAN DATA SERVICES.                           00560000
005700  DATE-WRITTEN. 02/21/84.                                         00570000
005800  DATE-COMPILED.                                                  00580000
005900  SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                     00590000
006000  ENVIRONMENT DIVISION.                                           00600000
006100  CONFIGURATION SECTION.                                          00610000
006200  SPECIAL-NAMES.                                                  00620000
006300      C01 IS TOP-OF-FORM                                          00630000
006400      CLASS UNB-ATTR-MARK-CLASS IS '^'                            00640000
006500      CLASS UNB-VALUE-MARK-CLASS IS ']'.                          00650000
006600  INPUT-OUTPUT SECTION.                                           00660000
006700  FILE-CONTROL.                                                   00670000
006800*scratch copy of the legacy flat file, built by this program      00680000
006900      SELECT UNB-CHK-DATA-FILE ASSIGN TO UNBDATA                  00690000
007000          ORGANIZATION IS LINE SEQUENTIAL                         00700000
007100          FILE STATUS IS WS-CHK-FILE-STATUS.                      00710000
007200  DATA DIVISION.                                                  00720000
007300  FILE SECTION.                                                   00730000
007400  FD  UNB-CHK-DATA-FILE                                           00740000
007500      RECORDING MODE IS F                                         00750000
007600      LABEL RECORDS ARE STANDARD.                                 00760000
007700  01  UNB-CHK-DATA-LINE              PIC X(512).                  00770000
007800  WORKING-STORAGE SECTION.                                        00780000
007900*----------------------------------------------------             00790000
008000*Run time (debug) information for this invocation                 00800000
008100*----------------------------------------------------             00810000
008200  01  WS-HEADER.                                                  00820000
008300      03 WS-EYECATCHER           PIC X(16)                        00830000
008400                                 VALUE 'UNB1XCHK------WS'.        00840000
008500      03 WS-CHECKS-RUN           PIC 9(04) COMP.                  00850000
008600      03 WS-CHECKS-FAILED        PIC 9(04) COMP.                  00860000
008700      03 FILLER                  PIC X(06).                       00870000
008800  01  WS-CHK-FILE-STATUS        PIC X(02) VALUE '00'.             00880000
008900      88 WS-CHK-FILE-OK                  VALUE '00'.              00890000
009000  01  WS-LOOP-IDX                PIC 9(02) COMP.                  00900000
009100  01  WS-RESULT-LINE.                                             00910000
009200      03 WS-RSL-TAG              PIC X(04) VALUE SPACES.          00920000
009300      03 FILLER                  PIC X(01) VALUE SPACE.           00930000
009400      03 WS-RSL-CASE-NAME        PIC X(40) VALUE SPACES.          00940000
009500      03 FILLER                  PIC X(01) VALUE SPACE.           00950000
009600      03 WS-RSL-DETAIL           PIC X(40) VALUE SPACES.          00960000
009700*fixture text for the 4 sample LEGACY-CLIENTS lines - these       00970000
009800*go out to UNBDATA exactly as the Pick/Universe extract gave      00980000
009900*them to us, attribute marks and all                              00990000
010000  01  WS-FIXTURE-TABLE.                                           01000000
010100      03 WS-FIXTURE-1            PIC X(70) VALUE                  01010000
010200           '101^John Doe^2500.00]400.00]12.50^2023-11-01]2023-12-'01020000
010300-          '01]2024-01-15'.                                       01030000
010400      03 WS-FIXTURE-2            PIC X(70) VALUE                  01040000
010500           '102^Jane Smith^150.00]800.00^2024-02-10]2024-03-15'.  01050000
010600      03 WS-FIXTURE-3            PIC X(70) VALUE                  01060000
010700           '103^Alex Chen^9800.00^^2024-04-20'.                   01070000
010800      03 WS-FIXTURE-4            PIC X(70) VALUE                  01080000
010900           '104^Lisa Wong^100.00]50.00^2024-05-01]2024-05-15]2024'01090000
011000-          '-06-01]2024-06-15'.                                   01100000
011100      03 WS-FIXTURE-5            PIC X(70) VALUE                  01110000
011200           '105^Omar Diaz^100.00\50.00]300.00^2024-07-01'.        01120000
011300      03 FILLER                  PIC X(04).                       01130000
011400*view of the fixture table as one OCCURS table of raw lines,      01140000
011500*used to drive the table-loading loop below                       01150000
011600  01  WS-FIXTURE-VIEW REDEFINES WS-FIXTURE-TABLE.                 01160000
011700      03 WS-FV-LINE           PIC X(70) OCCURS 5 TIMES            01170000
011800                               INDEXED BY WS-FV-IDX.              01180000
011900      03 FILLER                  PIC X(04).                       01190000
012000*function code and linkage areas this program builds, one set     01200000
012100*for each of the two CALLed modules                               01210000
012200  01  WS-FIO-FUNCTION-CODE        PIC X(01).                      01220000
012300      88 WS-FIO-DO-READ                   VALUE 'R'.              01230000
012400      88 WS-FIO-DO-UPDATE                 VALUE 'U'.              01240000
012500  01  WS-POLICY-SWITCH            PIC X(01) VALUE 'L'.            01250000
012600      88 WS-POLICY-LATEST                 VALUE 'L'.              01260000
012700      88 WS-POLICY-FIRST                  VALUE 'F'.              01270000
012800  01  WS-XTR-FUNCTION-CODE        PIC X(01) VALUE 'T'.            01280000
012900      88 WS-XTR-DO-TRANSFORM              VALUE 'T'.              01290000
013000      88 WS-XTR-DO-EXTRACT                VALUE 'E'.              01300000
013100  01  WS-XTR-EXTRACT-ARGS.                                        01310000
013200      03 WS-XTR-EXTRACT-A        PIC 9(02) COMP.                  01320000
013300      03 WS-XTR-EXTRACT-V        PIC 9(02) COMP.                  01330000
013400      03 WS-XTR-EXTRACT-S        PIC 9(02) COMP.                  01340000
013500      03 FILLER                  PIC X(02).                       01350000
013600  01  WS-XTR-EXTRACT-RESULT      PIC X(60).                       01360000
013700      COPY UNB1XCP3.                                              01370000
013800      COPY UNB1XCP2.                                              01380000
013900      COPY UNB1XCP4.                                              01390000
014000  PROCEDURE DIVISION.                                             01400000
014100*==========================================================       01410000
014200  1000-RUN-CHECKS SECTION.                                        01420000
014300  1000-RUN-CHECKS-START.                                          01430000
014400      MOVE 0 TO WS-CHECKS-RUN.                                    01440000
014500      MOVE 0 TO WS-CHECKS-FAILED.                                 01450000
014600      PERFORM 1100-BUILD-DATAFILE THRU 1100-BUILD-DATAFILE-EXIT.  01460000
014700      PERFORM 2000-CHECK-READ-FOUND                               01470000
014800          THRU 2000-CHECK-READ-FOUND-EXIT.                        01480000
014900      PERFORM 2100-CHECK-READ-NOT-FOUND                           01490000
015000          THRU 2100-CHECK-READ-NOT-FOUND-EXIT.                    01500000
015100      PERFORM 2200-CHECK-PREFIX-NO-MATCH                          01510000
015200          THRU 2200-CHECK-PREFIX-NO-MATCH-EXIT.                   01520000
015300      PERFORM 3000-CHECK-TRANSFORM-102                            01530000
015400          THRU 3000-CHECK-TRANSFORM-102-EXIT.                     01540000
015500      PERFORM 3100-CHECK-EMPTY-ATTR-103                           01550000
015600          THRU 3100-CHECK-EMPTY-ATTR-103-EXIT.                    01560000
015700      PERFORM 3200-CHECK-SHORT-BALANCE-104                        01570000
015800          THRU 3200-CHECK-SHORT-BALANCE-104-EXIT.                 01580000
015900      PERFORM 4000-CHECK-LAST-POLICY                              01590000
016000          THRU 4000-CHECK-LAST-POLICY-EXIT.                       01600000
016100      PERFORM 4100-CHECK-FIRST-POLICY                             01610000
016200          THRU 4100-CHECK-FIRST-POLICY-EXIT.                      01620000
016300      PERFORM 5000-CHECK-UPDATE-READBACK                          01630000
016400          THRU 5000-CHECK-UPDATE-READBACK-EXIT.                   01640000
016500      PERFORM 5010-CHECK-UPDATE-LIST-READBACK                     01650000
016600          THRU 5010-CHECK-UPDATE-LIST-READBACK-EXIT.              01660000
016700      PERFORM 5100-CHECK-SUBVALUE-EXTRACT                         01670000
016800          THRU 5100-CHECK-SUBVALUE-EXTRACT-EXIT.                  01680000
016900      DISPLAY 'UNB1XCHK - CHECKS RUN    = ' WS-CHECKS-RUN.        01690000
017000      DISPLAY 'UNB1XCHK - CHECKS FAILED = ' WS-CHECKS-FAILED.     01700000
017100      IF WS-CHECKS-FAILED = 0                                     01710000
017200          DISPLAY 'UNB1XCHK - ALL CHECKS PASSED'                  01720000
017300      ELSE                                                        01730000
017400          DISPLAY 'UNB1XCHK - *** FAILURES PRESENT ***'           01740000
017500      END-IF.                                                     01750000
017600      GOBACK.                                                     01760000
017700  1000-RUN-CHECKS-EXIT.                                           01770000
017800      EXIT.                                                       01780000
017900*load the 4 fixture lines out to a scratch UNBDATA so the         01790000
018000*rest of this program can call UNB1XFIO against real line         01800000
018100*sequential I-O exactly the way UNB1XCMN does in production       01810000
018200  1100-BUILD-DATAFILE.                                            01820000
018300      OPEN OUTPUT UNB-CHK-DATA-FILE.                              01830000
018400      PERFORM 1110-WRITE-ONE-FIXTURE                              01840000
018500          VARYING WS-FV-IDX FROM 1 BY 1                           01850000
018600          UNTIL WS-FV-IDX > 5.                                    01860000
018700      CLOSE UNB-CHK-DATA-FILE.                                    01870000
018800  1100-BUILD-DATAFILE-EXIT.                                       01880000
018900      EXIT.                                                       01890000
019000  1110-WRITE-ONE-FIXTURE.                                         01900000
019100      MOVE SPACES TO UNB-CHK-DATA-LINE.                           01910000
019200      STRING WS-FV-LINE(WS-FV-IDX) DELIMITED BY '  '              01920000
019300          INTO UNB-CHK-DATA-LINE                                  01930000
019400      END-STRING.                                                 01940000
019500      WRITE UNB-CHK-DATA-LINE.                                    01950000
019600*1100-WRITE-ONE-FIXTURE-EXIT not needed - called inline above     01960000
019700*----------------------------------------------------------       01970000
019800*RECORD-READ checks - exact-prefix key matching                   01980000
019900*----------------------------------------------------------       01990000
020000  2000-CHECK-READ-FOUND.                                          02000000
020100      MOVE '101       ' TO UNB-LCR-KEY.                           02010000
020200      SET WS-FIO-DO-READ TO TRUE.                                 02020000
020300      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 02030000
020400          UNB-LEGACY-CLIENT-RECORD,                               02040000
020500          UNB-UPDATE-REQUEST-MAP.                                 02050000
020600      ADD 1 TO WS-CHECKS-RUN.                                     02060000
020700      IF UNB-LCR-FOUND                                            02070000
020800          MOVE 'PASS' TO WS-RSL-TAG                               02080000
020900      ELSE                                                        02090000
021000          MOVE 'FAIL' TO WS-RSL-TAG                               02100000
021100          ADD 1 TO WS-CHECKS-FAILED                               02110000
021200      END-IF.                                                     02120000
021300      MOVE 'READ-FOUND-101' TO WS-RSL-CASE-NAME.                  02130000
021400      MOVE 'EXPECT FOUND' TO WS-RSL-DETAIL.                       02140000
021500      DISPLAY WS-RESULT-LINE.                                     02150000
021600  2000-CHECK-READ-FOUND-EXIT.                                     02160000
021700      EXIT.                                                       02170000
021800  2100-CHECK-READ-NOT-FOUND.                                      02180000
021900      MOVE '999       ' TO UNB-LCR-KEY.                           02190000
022000      SET WS-FIO-DO-READ TO TRUE.                                 02200000
022100      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 02210000
022200          UNB-LEGACY-CLIENT-RECORD,                               02220000
022300          UNB-UPDATE-REQUEST-MAP.                                 02230000
022400      ADD 1 TO WS-CHECKS-RUN.                                     02240000
022500      IF UNB-LCR-NOT-FOUND                                        02250000
022600          MOVE 'PASS' TO WS-RSL-TAG                               02260000
022700      ELSE                                                        02270000
022800          MOVE 'FAIL' TO WS-RSL-TAG                               02280000
022900          ADD 1 TO WS-CHECKS-FAILED                               02290000
023000      END-IF.                                                     02300000
023100      MOVE 'READ-NOT-FOUND-999' TO WS-RSL-CASE-NAME.              02310000
023200      MOVE 'EXPECT NOT FOUND' TO WS-RSL-DETAIL.                   02320000
023300      DISPLAY WS-RESULT-LINE.                                     02330000
023400  2100-CHECK-READ-NOT-FOUND-EXIT.                                 02340000
023500      EXIT.                                                       02350000
023600*key 10 must not match key 101 - exact prefix only, a short       02360000
023700*key does not match a longer key that merely starts with it       02370000
023800  2200-CHECK-PREFIX-NO-MATCH.                                     02380000
023900      MOVE '10        ' TO UNB-LCR-KEY.                           02390000
024000      SET WS-FIO-DO-READ TO TRUE.                                 02400000
024100      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 02410000
024200          UNB-LEGACY-CLIENT-RECORD,                               02420000
024300          UNB-UPDATE-REQUEST-MAP.                                 02430000
024400      ADD 1 TO WS-CHECKS-RUN.                                     02440000
024500      IF UNB-LCR-NOT-FOUND                                        02450000
024600          MOVE 'PASS' TO WS-RSL-TAG                               02460000
024700      ELSE                                                        02470000
024800          MOVE 'FAIL' TO WS-RSL-TAG                               02480000
024900          ADD 1 TO WS-CHECKS-FAILED                               02490000
025000      END-IF.                                                     02500000
025100      MOVE 'PREFIX-NO-MATCH-10' TO WS-RSL-CASE-NAME.              02510000
025200      MOVE '10 MUST NOT MATCH 101' TO WS-RSL-DETAIL.              02520000
025300      DISPLAY WS-RESULT-LINE.                                     02530000
025400  2200-CHECK-PREFIX-NO-MATCH-EXIT.                                02540000
025500      EXIT.                                                       02550000
025600*----------------------------------------------------------       02560000
025700*RECORD-TO-STRUCTURED checks - normal two-balance record          02570000
025800*----------------------------------------------------------       02580000
025900  3000-CHECK-TRANSFORM-102.                                       02590000
026000      MOVE '102       ' TO UNB-LCR-KEY.                           02600000
026100      SET WS-FIO-DO-READ TO TRUE.                                 02610000
026200      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 02620000
026300          UNB-LEGACY-CLIENT-RECORD,                               02630000
026400          UNB-UPDATE-REQUEST-MAP.                                 02640000
026500      SET WS-POLICY-LATEST TO TRUE.                               02650000
026600      SET WS-XTR-DO-TRANSFORM TO TRUE.                            02660000
026700      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 02670000
026800          UNB-LEGACY-CLIENT-RECORD, UNB-STRUCTURED-CLIENT,        02680000
026900          WS-POLICY-SWITCH, WS-XTR-EXTRACT-ARGS,                  02690000
027000          WS-XTR-EXTRACT-RESULT.                                  02700000
027100      ADD 1 TO WS-CHECKS-RUN.                                     02710000
027200      IF UNB-SC-CLIENT-NAME = 'Jane Smith'                        02720000
027300          AND UNB-SC-BALANCE-COUNT = 2                            02730000
027400          AND UNB-SC-DATE-COUNT = 2                               02740000
027500          AND UNB-SC-TRANSACTION-COUNT = 2                        02750000
027600          MOVE 'PASS' TO WS-RSL-TAG                               02760000
027700      ELSE                                                        02770000
027800          MOVE 'FAIL' TO WS-RSL-TAG                               02780000
027900          ADD 1 TO WS-CHECKS-FAILED                               02790000
028000      END-IF.                                                     02800000
028100      MOVE 'TRANSFORM-102' TO WS-RSL-CASE-NAME.                   02810000
028200      MOVE 'NAME/BAL-CT/DATE-CT/TRX-CT' TO WS-RSL-DETAIL.         02820000
028300      DISPLAY WS-RESULT-LINE.                                     02830000
028400      ADD 1 TO WS-CHECKS-RUN.                                     02840000
028500      IF UNB-SC-TRX-AMOUNT-TEXT(1) = '150.00      '               02850000
028600          AND UNB-SC-TRX-DATE-TEXT(1) = '2024-02-10'              02860000
028700          AND UNB-SC-TRX-AMOUNT-TEXT(2) = '800.00      '          02870000
028800          AND UNB-SC-TRX-DATE-TEXT(2) = '2024-03-15'              02880000
028900          MOVE 'PASS' TO WS-RSL-TAG                               02890000
029000      ELSE                                                        02900000
029100          MOVE 'FAIL' TO WS-RSL-TAG                               02910000
029200          ADD 1 TO WS-CHECKS-FAILED                               02920000
029300      END-IF.                                                     02930000
029400      MOVE 'TRANSFORM-102-PAIRS' TO WS-RSL-CASE-NAME.             02940000
029500      MOVE 'POSITIONAL AMOUNT/DATE PAIRING' TO WS-RSL-DETAIL.     02950000
029600      DISPLAY WS-RESULT-LINE.                                     02960000
029700  3000-CHECK-TRANSFORM-102-EXIT.                                  02970000
029800      EXIT.                                                       02980000
029900*attribute 3 empty (adjacent AMs) - the date that follows         02990000
030000*sits in attribute 4 and is not ours to parse, so this record     03000000
030100*transforms with one balance, no dates, one amount-only trx       03010000
030200  3100-CHECK-EMPTY-ATTR-103.                                      03020000
030300      MOVE '103       ' TO UNB-LCR-KEY.                           03030000
030400      SET WS-FIO-DO-READ TO TRUE.                                 03040000
030500      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 03050000
030600          UNB-LEGACY-CLIENT-RECORD,                               03060000
030700          UNB-UPDATE-REQUEST-MAP.                                 03070000
030800      SET WS-POLICY-LATEST TO TRUE.                               03080000
030900      SET WS-XTR-DO-TRANSFORM TO TRUE.                            03090000
031000      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 03100000
031100          UNB-LEGACY-CLIENT-RECORD, UNB-STRUCTURED-CLIENT,        03110000
031200          WS-POLICY-SWITCH, WS-XTR-EXTRACT-ARGS,                  03120000
031300          WS-XTR-EXTRACT-RESULT.                                  03130000
031400      ADD 1 TO WS-CHECKS-RUN.                                     03140000
031500      IF UNB-SC-BALANCE-COUNT = 1                                 03150000
031600          AND UNB-SC-DATE-COUNT = 0                               03160000
031700          AND UNB-SC-TRANSACTION-COUNT = 1                        03170000
031800          AND UNB-SC-TRX-AMOUNT-PRESENT(1)                        03180000
031900          AND NOT UNB-SC-TRX-DATE-PRESENT(1)                      03190000
032000          MOVE 'PASS' TO WS-RSL-TAG                               03200000
032100      ELSE                                                        03210000
032200          MOVE 'FAIL' TO WS-RSL-TAG                               03220000
032300          ADD 1 TO WS-CHECKS-FAILED                               03230000
032400      END-IF.                                                     03240000
032500      MOVE 'EMPTY-ATTR3-103' TO WS-RSL-CASE-NAME.                 03250000
032600      MOVE '1 BAL, 0 DATES, AMOUNT-ONLY TRX' TO WS-RSL-DETAIL.    03260000
032700      DISPLAY WS-RESULT-LINE.                                     03270000
032800  3100-CHECK-EMPTY-ATTR-103-EXIT.                                 03280000
032900      EXIT.                                                       03290000
033000*more dates than balances - the extra dates pair with no          03300000
033100*amount at all, date-only transactions                            03310000
033200  3200-CHECK-SHORT-BALANCE-104.                                   03320000
033300      MOVE '104       ' TO UNB-LCR-KEY.                           03330000
033400      SET WS-FIO-DO-READ TO TRUE.                                 03340000
033500      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 03350000
033600          UNB-LEGACY-CLIENT-RECORD,                               03360000
033700          UNB-UPDATE-REQUEST-MAP.                                 03370000
033800      SET WS-POLICY-LATEST TO TRUE.                               03380000
033900      SET WS-XTR-DO-TRANSFORM TO TRUE.                            03390000
034000      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 03400000
034100          UNB-LEGACY-CLIENT-RECORD, UNB-STRUCTURED-CLIENT,        03410000
034200          WS-POLICY-SWITCH, WS-XTR-EXTRACT-ARGS,                  03420000
034300          WS-XTR-EXTRACT-RESULT.                                  03430000
034400      ADD 1 TO WS-CHECKS-RUN.                                     03440000
034500      IF UNB-SC-BALANCE-COUNT = 2                                 03450000
034600          AND UNB-SC-DATE-COUNT = 4                               03460000
034700          AND UNB-SC-TRANSACTION-COUNT = 4                        03470000
034800          MOVE 'PASS' TO WS-RSL-TAG                               03480000
034900      ELSE                                                        03490000
035000          MOVE 'FAIL' TO WS-RSL-TAG                               03500000
035100          ADD 1 TO WS-CHECKS-FAILED                               03510000
035200      END-IF.                                                     03520000
035300      MOVE 'SHORT-BAL-104-COUNTS' TO WS-RSL-CASE-NAME.            03530000
035400      MOVE '2 BAL, 4 DATES, 4 TRX' TO WS-RSL-DETAIL.              03540000
035500      DISPLAY WS-RESULT-LINE.                                     03550000
035600      ADD 1 TO WS-CHECKS-RUN.                                     03560000
035700      IF NOT UNB-SC-TRX-AMOUNT-PRESENT(3)                         03570000
035800          AND UNB-SC-TRX-DATE-PRESENT(3)                          03580000
035900          AND NOT UNB-SC-TRX-AMOUNT-PRESENT(4)                    03590000
036000          AND UNB-SC-TRX-DATE-PRESENT(4)                          03600000
036100          MOVE 'PASS' TO WS-RSL-TAG                               03610000
036200      ELSE                                                        03620000
036300          MOVE 'FAIL' TO WS-RSL-TAG                               03630000
036400          ADD 1 TO WS-CHECKS-FAILED                               03640000
036500      END-IF.                                                     03650000
036600      MOVE 'SHORT-BAL-104-UNPAIRED' TO WS-RSL-CASE-NAME.          03660000
036700      MOVE 'TRX 3/4 DATE-ONLY, NO AMOUNT' TO WS-RSL-DETAIL.       03670000
036800      DISPLAY WS-RESULT-LINE.                                     03680000
036900  3200-CHECK-SHORT-BALANCE-104-EXIT.                              03690000
037000      EXIT.                                                       03700000
037100*----------------------------------------------------------       03710000
037200*current-balance policy checks - latest (default) vs first        03720000
037300*----------------------------------------------------------       03730000
037400  4000-CHECK-LAST-POLICY.                                         03740000
037500      MOVE '102       ' TO UNB-LCR-KEY.                           03750000
037600      SET WS-FIO-DO-READ TO TRUE.                                 03760000
037700      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 03770000
037800          UNB-LEGACY-CLIENT-RECORD,                               03780000
037900          UNB-UPDATE-REQUEST-MAP.                                 03790000
038000      SET WS-POLICY-LATEST TO TRUE.                               03800000
038100      SET WS-XTR-DO-TRANSFORM TO TRUE.                            03810000
038200      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 03820000
038300          UNB-LEGACY-CLIENT-RECORD, UNB-STRUCTURED-CLIENT,        03830000
038400          WS-POLICY-SWITCH, WS-XTR-EXTRACT-ARGS,                  03840000
038500          WS-XTR-EXTRACT-RESULT.                                  03850000
038600      ADD 1 TO WS-CHECKS-RUN.                                     03860000
038700      IF UNB-SC-BALANCE-PRESENT                                   03870000
038800          AND UNB-SC-CURR-BAL-RD = '800.00    '                   03880000
038900          MOVE 'PASS' TO WS-RSL-TAG                               03890000
039000      ELSE                                                        03900000
039100          MOVE 'FAIL' TO WS-RSL-TAG                               03910000
039200          ADD 1 TO WS-CHECKS-FAILED                               03920000
039300      END-IF.                                                     03930000
039400      MOVE 'LATEST-POLICY-102' TO WS-RSL-CASE-NAME.               03940000
039500      MOVE 'DEFAULT POLICY TAKES LAST BALANCE' TO WS-RSL-DETAIL.  03950000
039600      DISPLAY WS-RESULT-LINE.                                     03960000
039700  4000-CHECK-LAST-POLICY-EXIT.                                    03970000
039800      EXIT.                                                       03980000
039900  4100-CHECK-FIRST-POLICY.                                        03990000
040000      MOVE '102       ' TO UNB-LCR-KEY.                           04000000
040100      SET WS-FIO-DO-READ TO TRUE.                                 04010000
040200      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 04020000
040300          UNB-LEGACY-CLIENT-RECORD,                               04030000
040400          UNB-UPDATE-REQUEST-MAP.                                 04040000
040500      SET WS-POLICY-FIRST TO TRUE.                                04050000
040600      SET WS-XTR-DO-TRANSFORM TO TRUE.                            04060000
040700      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 04070000
040800          UNB-LEGACY-CLIENT-RECORD, UNB-STRUCTURED-CLIENT,        04080000
040900          WS-POLICY-SWITCH, WS-XTR-EXTRACT-ARGS,                  04090000
041000          WS-XTR-EXTRACT-RESULT.                                  04100000
041100      ADD 1 TO WS-CHECKS-RUN.                                     04110000
041200      IF UNB-SC-BALANCE-PRESENT                                   04120000
041300          AND UNB-SC-CURR-BAL-RD = '150.00    '                   04130000
041400          MOVE 'PASS' TO WS-RSL-TAG                               04140000
041500      ELSE                                                        04150000
041600          MOVE 'FAIL' TO WS-RSL-TAG                               04160000
041700          ADD 1 TO WS-CHECKS-FAILED                               04170000
041800      END-IF.                                                     04180000
041900      MOVE 'FIRST-POLICY-102' TO WS-RSL-CASE-NAME.                04190000
042000      MOVE 'FIRST POLICY TAKES OPENING BALANCE' TO WS-RSL-DETAIL. 04200000
042100      DISPLAY WS-RESULT-LINE.                                     04210000
042200  4100-CHECK-FIRST-POLICY-EXIT.                                   04220000
042300      EXIT.                                                       04230000
042400*----------------------------------------------------------       04240000
042500*RECORD-UPDATE check - apply a new balance to attribute 2,        04250000
042600*value 1, then read the record back and confirm it stuck          04260000
042700*----------------------------------------------------------       04270000
042800  5000-CHECK-UPDATE-READBACK.                                     04280000
042900      MOVE '101       ' TO UNB-UR-CLIENT-KEY.                     04290000
043000      MOVE 1 TO UNB-UR-ENTRY-COUNT.                               04300000
043100      MOVE 2 TO UNB-UR-ATTR-POSITION(1).                          04310000
043200      SET UNB-UR-VALUE-IS-SCALAR(1) TO TRUE.                      04320000
043300      MOVE 1 TO UNB-UR-VALUE-COUNT(1).                            04330000
043400      MOVE '2999.99' TO UNB-UR-VALUE-TEXT(1, 1).                  04340000
043500      SET UNB-UR-REQUEST-VALID TO TRUE.                           04350000
043600      SET WS-FIO-DO-UPDATE TO TRUE.                               04360000
043700      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 04370000
043800          UNB-LEGACY-CLIENT-RECORD,                               04380000
043900          UNB-UPDATE-REQUEST-MAP.                                 04390000
044000      MOVE '101       ' TO UNB-LCR-KEY.                           04400000
044100      SET WS-FIO-DO-READ TO TRUE.                                 04410000
044200      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 04420000
044300          UNB-LEGACY-CLIENT-RECORD,                               04430000
044400          UNB-UPDATE-REQUEST-MAP.                                 04440000
044500      ADD 1 TO WS-CHECKS-RUN.                                     04450000
044600      IF UNB-LCR-FOUND                                            04460000
044700          AND UNB-LCR-BALANCES-RAW = '2999.99'                    04470000
044800          AND UNB-LCR-NAME-RAW = 'John Doe'                       04480000
044900          MOVE 'PASS' TO WS-RSL-TAG                               04490000
045000      ELSE                                                        04500000
045100          MOVE 'FAIL' TO WS-RSL-TAG                               04510000
045200          ADD 1 TO WS-CHECKS-FAILED                               04520000
045300      END-IF.                                                     04530000
045400      MOVE 'UPDATE-READBACK-101' TO WS-RSL-CASE-NAME.             04540000
045500      MOVE 'ATTR 2 REWRITTEN, NAME INTACT' TO WS-RSL-DETAIL.      04550000
045600      DISPLAY WS-RESULT-LINE.                                     04560000
045700  5000-CHECK-UPDATE-READBACK-EXIT.                                04570000
045800      EXIT.                                                       04580000
045900*----------------------------------------------------------       04590000
046000*RECORD-UPDATE check - a list-valued entry against attribute 2    04600000
046100*proves 3210-JOIN-ONE-VALUE strings every value into the slot,    04610000
046200*not just the first one, each trimmed before it goes in           04620000
046300*----------------------------------------------------------       04630000
046400  5010-CHECK-UPDATE-LIST-READBACK.                                04640000
046500      MOVE '102       ' TO UNB-UR-CLIENT-KEY.                     04650000
046600      MOVE 1 TO UNB-UR-ENTRY-COUNT.                               04660000
046700      MOVE 2 TO UNB-UR-ATTR-POSITION(1).                          04670000
046800      SET UNB-UR-VALUE-IS-LIST(1) TO TRUE.                        04680000
046900      MOVE 2 TO UNB-UR-VALUE-COUNT(1).                            04690000
047000      MOVE '111.11' TO UNB-UR-VALUE-TEXT(1, 1).                   04700000
047100      MOVE '222.22' TO UNB-UR-VALUE-TEXT(1, 2).                   04710000
047200      SET UNB-UR-REQUEST-VALID TO TRUE.                           04720000
047300      SET WS-FIO-DO-UPDATE TO TRUE.                               04730000
047400      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 04740000
047500          UNB-LEGACY-CLIENT-RECORD,                               04750000
047600          UNB-UPDATE-REQUEST-MAP.                                 04760000
047700      MOVE '102       ' TO UNB-LCR-KEY.                           04770000
047800      SET WS-FIO-DO-READ TO TRUE.                                 04780000
047900      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 04790000
048000          UNB-LEGACY-CLIENT-RECORD,                               04800000
048100          UNB-UPDATE-REQUEST-MAP.                                 04810000
048200      ADD 1 TO WS-CHECKS-RUN.                                     04820000
048300      IF UNB-LCR-FOUND                                            04830000
048400          AND UNB-LCR-BALANCES-RAW = '111.11]222.22'              04840000
048500          MOVE 'PASS' TO WS-RSL-TAG                               04850000
048600      ELSE                                                        04860000
048700          MOVE 'FAIL' TO WS-RSL-TAG                               04870000
048800          ADD 1 TO WS-CHECKS-FAILED                               04880000
048900      END-IF.                                                     04890000
049000      MOVE 'UPDATE-LIST-READBACK-102' TO WS-RSL-CASE-NAME.        04900000
049100      MOVE 'LIST VALUE JOINS WITH VM' TO WS-RSL-DETAIL.           04910000
049200      DISPLAY WS-RESULT-LINE.                                     04920000
049300  5010-CHECK-UPDATE-LIST-READBACK-EXIT.                           04930000
049400      EXIT.                                                       04940000
049500*----------------------------------------------------------       04950000
049600*EXTRACT(A,V,S) check - client 105 carries a subvalue mark        04960000
049700*inside balance-history value 1 (two subvalues riding in          04970000
049800*one VM slot); drive UNB1XXTR's EXTRACT entry direct of the       04980000
049900*transform and confirm the subvalue comes back on its own,        04990000
050000*then confirm an out-of-range S yields spaces per REC<A,V,S>      05000000
050100  5100-CHECK-SUBVALUE-EXTRACT.                                    05010000
050200      MOVE '105       ' TO UNB-LCR-KEY.                           05020000
050300      SET WS-FIO-DO-READ TO TRUE.                                 05030000
050400      CALL 'UNB1XFIO' USING WS-FIO-FUNCTION-CODE,                 05040000
050500          UNB-LEGACY-CLIENT-RECORD,                               05050000
050600          UNB-UPDATE-REQUEST-MAP.                                 05060000
050700      SET WS-XTR-DO-EXTRACT TO TRUE.                              05070000
050800      MOVE 2 TO WS-XTR-EXTRACT-A.                                 05080000
050900      MOVE 1 TO WS-XTR-EXTRACT-V.                                 05090000
051000      MOVE 2 TO WS-XTR-EXTRACT-S.                                 05100000
051100      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 05110000
051200          UNB-LEGACY-CLIENT-RECORD, UNB-STRUCTURED-CLIENT,        05120000
051300          WS-POLICY-SWITCH, WS-XTR-EXTRACT-ARGS,                  05130000
051400          WS-XTR-EXTRACT-RESULT.                                  05140000
051500      ADD 1 TO WS-CHECKS-RUN.                                     05150000
051600      IF WS-XTR-EXTRACT-RESULT(1:5) = '50.00'                     05160000
051700          MOVE 'PASS' TO WS-RSL-TAG                               05170000
051800      ELSE                                                        05180000
051900          MOVE 'FAIL' TO WS-RSL-TAG                               05190000
052000          ADD 1 TO WS-CHECKS-FAILED                               05200000
052100      END-IF.                                                     05210000
052200      MOVE 'SUBVALUE-EXTRACT-105' TO WS-RSL-CASE-NAME.            05220000
052300      MOVE 'REC<2,1,2> RETURNS SECOND SUBVALUE' TO WS-RSL-DETAIL. 05230000
052400      DISPLAY WS-RESULT-LINE.                                     05240000
052500      SET WS-XTR-DO-EXTRACT TO TRUE.                              05250000
052600      MOVE 2 TO WS-XTR-EXTRACT-A.                                 05260000
052700      MOVE 1 TO WS-XTR-EXTRACT-V.                                 05270000
052800      MOVE 9 TO WS-XTR-EXTRACT-S.                                 05280000
052900      CALL 'UNB1XXTR' USING WS-XTR-FUNCTION-CODE,                 05290000
053000          UNB-LEGACY-CLIENT-RECORD, UNB-STRUCTURED-CLIENT,        05300000
053100          WS-POLICY-SWITCH, WS-XTR-EXTRACT-ARGS,                  05310000
053200          WS-XTR-EXTRACT-RESULT.                                  05320000
053300      ADD 1 TO WS-CHECKS-RUN.                                     05330000
053400      IF WS-XTR-EXTRACT-RESULT = SPACES                           05340000
053500          MOVE 'PASS' TO WS-RSL-TAG                               05350000
053600      ELSE                                                        05360000
053700          MOVE 'FAIL' TO WS-RSL-TAG                               05370000
053800          ADD 1 TO WS-CHECKS-FAILED                               05380000
053900      END-IF.                                                     05390000
054000      MOVE 'SUBVALUE-OUT-OF-RANGE-105' TO WS-RSL-CASE-NAME.       05400000
054100      MOVE 'REC<2,1,9> RETURNS SPACES' TO WS-RSL-DETAIL.          05410000
054200      DISPLAY WS-RESULT-LINE.                                     05420000
054300  5100-CHECK-SUBVALUE-EXTRACT-EXIT.                               05430000
054400      EXIT.                                                       05440000
