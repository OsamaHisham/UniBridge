000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XRPT                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for the transaction detail        *00060000
000700*                     line and the end-of-run trailer            *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XRPT                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook carries the transaction detail print        *00230000
002400*      line (sequence number, amount, date) and the four         *00240000
002500*      trailer lines printed once at end of run: requests        *00250000
002600*      processed, records found, not found and updated.          *00260000
002700*----------------------------------------------------------------*00270000
002800*                                                                *00280000
002900* CHANGE ACTIVITY :                                              *00290000
003000*      $SEG(UNB1XRPT),COMP(UNIBRIDGE),PROD(BATCH   ):            *00300000
003100*                                                                *00310000
003200*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00320000
003300*   $D0= B01007 320 840214 HDWRJ   : BASE APPLICATION            *00330000
003400*   $P1= B01349 331 050517 HDSMN   : ADD UPDATED TRAILER LINE    *00340000
003500*   $P2= B01401 332 060903 HDTLM   : GIVE EACH TRAILER LINE      *00350000
003600*        ITS OWN LABEL FIELD, DROP SHARED-STORAGE REDEFINE       *00360000
003700******************************************************************00370000
003800*one transaction detail line                                      00380000
003900  01  UNB-RPT-TRX-LINE.                                           00390000
004000      03  FILLER              PIC X(02) VALUE SPACES.             00400000
004100      03  UNB-RPT-TRX-NO      PIC 9(02).                          00410000
004200      03  FILLER              PIC X(02) VALUE SPACES.             00420000
004300      03  UNB-RPT-TRX-AMOUNT  PIC X(13).                          00430000
004400      03  UNB-RPT-TRX-DATE    PIC X(10).                          00440000
004500      03  FILLER              PIC X(47) VALUE SPACES.             00450000
004600*end-of-run trailer, four lines, same shape, own labels           00460000
004700  01  UNB-RPT-TOT-PROCESSED-LINE.                                 00470000
004800      03  FILLER              PIC X(22)                           00480000
004900          VALUE 'REQUESTS PROCESSED:  '.                          00490000
005000      03  UNB-RPT-TOT-PROCESSED PIC ZZZZ9.                        00500000
005100      03  FILLER              PIC X(49) VALUE SPACES.             00510000
005200  01  UNB-RPT-TOT-FOUND-LINE.                                     00520000
005300      03  FILLER              PIC X(22)                           00530000
005400          VALUE 'RECORDS FOUND:        '.                         00540000
005500      03  UNB-RPT-TOT-FOUND   PIC ZZZZ9.                          00550000
005600      03  FILLER              PIC X(49) VALUE SPACES.             00560000
005700  01  UNB-RPT-TOT-NOTFOUND-LINE.                                  00570000
005800      03  FILLER              PIC X(22)                           00580000
005900          VALUE 'RECORDS NOT FOUND:    '.                         00590000
006000      03  UNB-RPT-TOT-NOTFOUND PIC ZZZZ9.                         00600000
006100      03  FILLER              PIC X(49) VALUE SPACES.             00610000
006200  01  UNB-RPT-TOT-UPDATED-LINE.                                   00620000
006300      03  FILLER              PIC X(22)                           00630000
006400          VALUE 'RECORDS UPDATED:      '.                         00640000
006500      03  UNB-RPT-TOT-UPDATED PIC ZZZZ9.                          00650000
006600      03  FILLER              PIC X(49) VALUE SPACES.             00660000
