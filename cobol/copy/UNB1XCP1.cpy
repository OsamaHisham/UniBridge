000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XCP1                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for the raw legacy data-          *00060000
000700*                     line area and its key-prefix view          *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XCP1                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook defines the raw 512-byte legacy             *00230000
002400*      data line exactly as found on LEGACY-CLIENTS,             *00240000
002500*      together with a REDEFINES that exposes enough             *00250000
002600*      of the front of the line to test a key-plus-              *00260000
002700*      attribute-mark match without unstringing the              *00270000
002800*      whole record.                                             *00280000
002900*----------------------------------------------------------------*00290000
003000*                                                                *00300000
003100* CHANGE ACTIVITY :                                              *00310000
003200*      $SEG(UNB1XCP1),COMP(UNIBRIDGE),PROD(BATCH   ):            *00320000
003300*                                                                *00330000
003400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00340000
003500*   $D0= B01001 320 840214 HDWRJ   : BASE APPLICATION            *00350000
003600*   $P1= B01118 321 890706 HDTLM   : WIDEN LINE TO 512           *00360000
003700*   $P2= B01233 322 971103 HDKPB   : ADD LENGTH COUNTER          *00370000
003800*   $P3= B01301 330 990108 HDKPB   : Y2K - DATES STORED          *00380000
003900*        AS ISO YYYY-MM-DD, NO 2-DIGIT YEAR IN THIS AREA         *00390000
004000*   $P4= B01344 331 050517 HDSMN   : ADD KEY-VIEW REDEFINE       *00400000
004100******************************************************************00410000
004200*Raw legacy flat-file line, as read from LEGACY-CLIENTS           00420000
004300  01  UNB-LEGACY-LINE-AREA.                                       00430000
004400*the complete line, unparsed, attribute-mark delimited            00440000
004500      03  UNB-LL-RAW-LINE             PIC X(512).                 00450000
004600*key-view redefinition used by the exact-prefix match             00460000
004700      03  UNB-LL-KEY-VIEW REDEFINES UNB-LL-RAW-LINE.              00470000
004800          05  UNB-LLK-KEY             PIC X(10).                  00480000
004900          05  UNB-LLK-ATTR-MARK-1     PIC X(01).                  00490000
005000          05  UNB-LLK-REMAINDER       PIC X(501).                 00500000
005100*length of the line with trailing blanks trimmed off              00510000
005200      03  UNB-LL-TRIMMED-LEN          PIC 9(03) COMP.             00520000
005300*switch set when this line matched the requested key              00530000
005400      03  UNB-LL-MATCH-SW             PIC X(01).                  00540000
005500          88  UNB-LL-IS-MATCH              VALUE 'Y'.             00550000
005600          88  UNB-LL-NOT-MATCH             VALUE 'N'.             00560000
005700      03  FILLER                      PIC X(02).                  00570000
