000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XCP2                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for the structured client         *00060000
000700*                     record built by RECORD-TO-STRUCTURED       *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XCP2                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 2001               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook defines the structured client block         *00230000
002400*      produced by the structured-client transform: the          *00240000
002500*      parsed balance history, the parsed date history,          *00250000
002600*      the paired transaction table and the derived              *00260000
002700*      current balance, ready for the inquiry report             *00270000
002800*      writer.                                                   *00280000
002900*----------------------------------------------------------------*00290000
003000*                                                                *00300000
003100* CHANGE ACTIVITY :                                              *00310000
003200*      $SEG(UNB1XCP2),COMP(UNIBRIDGE),PROD(BATCH   ):            *00320000
003300*                                                                *00330000
003400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00340000
003500*   $D0= B01002 320 840214 HDWRJ   : BASE APPLICATION            *00350000
003600*   $P1= B01119 321 890706 HDTLM   : RAISE TABLES TO 20          *00360000
003700*   $P2= B01345 331 050517 HDSMN   : ADD PRESENT SWITCHES        *00370000
003800*        FOR UNPAIRED TRANSACTION SIDES                          *00380000
003900******************************************************************00390000
004000*Structured client block, one per requested key                   00400000
004100  01  UNB-STRUCTURED-CLIENT.                                      00410000
004200      03  UNB-SC-CLIENT-ID            PIC X(10).                  00420000
004300      03  UNB-SC-CLIENT-NAME          PIC X(30).                  00430000
004400*current-balance derivation (latest or first policy)              00440000
004500      03  UNB-SC-BALANCE-PRESENT-SW   PIC X(01).                  00450000
004600          88  UNB-SC-BALANCE-PRESENT       VALUE 'Y'.             00460000
004700          88  UNB-SC-BALANCE-NONE          VALUE 'N'.             00470000
004800      03  UNB-SC-CURRENT-BALANCE      PIC S9(7)V99.               00480000
004900      03  UNB-SC-CURRENT-BAL-EDIT     PIC Z(6)9.99-.              00490000
005000      03  UNB-SC-CURR-BAL-RD REDEFINES                            00500000
005100 -            UNB-SC-CURRENT-BAL-EDIT  PIC X(10).                 00510000
005200*balance history, in value-mark order, 0 to 20 values             00520000
005300      03  UNB-SC-BALANCE-COUNT        PIC 9(02) COMP.             00530000
005400      03  UNB-SC-BALANCE-TABLE OCCURS 20 TIMES                    00540000
005500              INDEXED BY UNB-SC-BAL-IDX.                          00550000
005600          05  UNB-SC-BALANCE-TEXT     PIC X(12).                  00560000
005700*date history, in value-mark order, 0 to 20 values                00570000
005800      03  UNB-SC-DATE-COUNT           PIC 9(02) COMP.             00580000
005900      03  UNB-SC-DATE-TABLE OCCURS 20 TIMES                       00590000
006000              INDEXED BY UNB-SC-DATE-IDX.                         00600000
006100          05  UNB-SC-DATE-TEXT        PIC X(10).                  00610000
006200*transactions paired positionally, longer list wins               00620000
006300      03  UNB-SC-TRANSACTION-COUNT    PIC 9(02) COMP.             00630000
006400      03  UNB-SC-TRX-TABLE OCCURS 20 TIMES                        00640000
006500              INDEXED BY UNB-SC-TRX-IDX.                          00650000
006600          05  UNB-SC-TRX-AMOUNT-TEXT  PIC X(12).                  00660000
006700          05  UNB-SC-TRX-AMOUNT-SW    PIC X(01).                  00670000
006800              88 UNB-SC-TRX-AMOUNT-PRESENT  VALUE 'Y'.            00680000
006900          05  UNB-SC-TRX-DATE-TEXT    PIC X(10).                  00690000
007000          05  UNB-SC-TRX-DATE-SW      PIC X(01).                  00700000
007100              88 UNB-SC-TRX-DATE-PRESENT    VALUE 'Y'.            00710000
007200*constant provenance tag carried on every block                   00720000
007300      03  UNB-SC-DATA-SOURCE          PIC X(40)                   00730000
007400          VALUE 'Simulated Universe/Pick Flat File'.              00740000
007500      03  FILLER                      PIC X(05).                  00750000
