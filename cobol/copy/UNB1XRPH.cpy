000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XRPH                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for the structured-inquiry        *00060000
000700*                     report header print lines                  *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XRPH                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook carries the print-line images for           *00230000
002400*      the header portion of one structured-inquiry block        *00240000
002500*      on the report - client id, name, current balance,         *00250000
002600*      balance list, date list and the transaction column        *00260000
002700*      heading.  The SOURCE line redefines the current           *00270000
002800*      balance line, since the two never print together.         *00280000
002900*----------------------------------------------------------------*00290000
003000*                                                                *00300000
003100* CHANGE ACTIVITY :                                              *00310000
003200*      $SEG(UNB1XRPH),COMP(UNIBRIDGE),PROD(BATCH   ):            *00320000
003300*                                                                *00330000
003400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00340000
003500*   $D0= B01006 320 840214 HDWRJ   : BASE APPLICATION            *00350000
003600*   $P1= B01348 331 050517 HDSMN   : ADD SOURCE-LINE REDEFINE    *00360000
003700******************************************************************00370000
003800*CLIENT ID print line                                             00380000
003900  01  UNB-RPH-CLIENT-ID-LINE.                                     00390000
004000      03  FILLER              PIC X(16)                           00400000
004100          VALUE 'CLIENT ID:      '.                               00410000
004200      03  UNB-RPH-CLIENT-ID   PIC X(10).                          00420000
004300      03  FILLER              PIC X(54).                          00430000
004400*CLIENT NAME print line                                           00440000
004500  01  UNB-RPH-CLIENT-NAME-LINE.                                   00450000
004600      03  FILLER              PIC X(16)                           00460000
004700          VALUE 'CLIENT NAME:    '.                               00470000
004800      03  UNB-RPH-CLIENT-NAME PIC X(30).                          00480000
004900      03  FILLER              PIC X(34).                          00490000
005000*CURRENT BAL print line, redefined below as SOURCE line           00500000
005100  01  UNB-RPH-CURRENT-BAL-LINE.                                   00510000
005200      03  FILLER              PIC X(16)                           00520000
005300          VALUE 'CURRENT BAL:    '.                               00530000
005400      03  UNB-RPH-CURRENT-BAL PIC X(12).                          00540000
005500      03  FILLER              PIC X(52).                          00550000
005600  01  UNB-RPH-SOURCE-LINE REDEFINES                               00560000
005700 -        UNB-RPH-CURRENT-BAL-LINE.                               00570000
005800      03  FILLER              PIC X(16).                          00580000
005900      03  UNB-RPH-SOURCE-TEXT PIC X(40).                          00590000
006000      03  FILLER              PIC X(24).                          00600000
006100*BALANCES print line, values joined two-spaces-between            00610000
006200  01  UNB-RPH-BALANCES-LINE.                                      00620000
006300      03  FILLER              PIC X(16)                           00630000
006400          VALUE 'BALANCES:       '.                               00640000
006500      03  UNB-RPH-BALANCES-TEXT PIC X(180).                       00650000
006600*DATES print line, values joined two-spaces-between               00660000
006700  01  UNB-RPH-DATES-LINE.                                         00670000
006800      03  FILLER              PIC X(16)                           00680000
006900          VALUE 'DATES:          '.                               00690000
007000      03  UNB-RPH-DATES-TEXT  PIC X(180).                         00700000
007100*TRANSACTIONS label and column-heading lines                      00710000
007200  01  UNB-RPH-TRX-LABEL-LINE.                                     00720000
007300      03  FILLER              PIC X(16)                           00730000
007400          VALUE 'TRANSACTIONS:'.                                  00740000
007500      03  FILLER              PIC X(64) VALUE SPACES.             00750000
007600  01  UNB-RPH-TRX-HEADING-LINE.                                   00760000
007700      03  FILLER              PIC X(02) VALUE SPACES.             00770000
007800      03  FILLER              PIC X(04) VALUE 'NO  '.             00780000
007900      03  FILLER              PIC X(13)                           00790000
008000          VALUE 'AMOUNT       '.                                  00800000
008100      03  FILLER              PIC X(04) VALUE 'DATE'.             00810000
008200      03  FILLER              PIC X(57) VALUE SPACES.             00820000
