000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XCP3                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for one parsed legacy             *00060000
000700*                     client record (RECORD-READ result)         *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XCP3                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook defines one legacy client record            *00230000
002400*      after RECORD-READ has split the raw line on the           *00240000
002500*      attribute mark.  Attribute 1 is the client name,          *00250000
002600*      attribute 2 the balance history, attribute 3 the          *00260000
002700*      date history; attributes 4 and up are free-form           *00270000
002800*      and only appear after an update extends the row.          *00280000
002900*----------------------------------------------------------------*00290000
003000*                                                                *00300000
003100* CHANGE ACTIVITY :                                              *00310000
003200*      $SEG(UNB1XCP3),COMP(UNIBRIDGE),PROD(BATCH   ):            *00320000
003300*                                                                *00330000
003400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00340000
003500*   $D0= B01003 320 840214 HDWRJ   : BASE APPLICATION            *00350000
003600*   $P1= B01120 321 890706 HDTLM   : RAISE ATTR TABLE TO 10      *00360000
003700*   $P2= B01346 331 050517 HDSMN   : ADD NAMED-ATTR REDEFINE     *00370000
003800*        FOR NAME, BALANCES AND DATES RAW TEXT                   *00380000
003900******************************************************************00390000
004000*One legacy client record, as split by RECORD-READ                00400000
004100  01  UNB-LEGACY-CLIENT-RECORD.                                   00410000
004200      03  UNB-LCR-KEY                 PIC X(10).                  00420000
004300      03  UNB-LCR-FOUND-SW            PIC X(01).                  00430000
004400          88  UNB-LCR-FOUND               VALUE 'Y'.              00440000
004500          88  UNB-LCR-NOT-FOUND           VALUE 'N'.              00450000
004600*attributes after the key, in attribute-mark order                00460000
004700      03  UNB-LCR-ATTR-COUNT          PIC 9(02) COMP.             00470000
004800      03  UNB-LCR-ATTR-TABLE OCCURS 10 TIMES                      00480000
004900              INDEXED BY UNB-LCR-IDX.                             00490000
005000          05  UNB-LCR-ATTR-VALUE      PIC X(60).                  00500000
005100*named view of the first three attribute slots                    00510000
005200      03  UNB-LCR-ATTR-NAMED REDEFINES                            00520000
005300 -            UNB-LCR-ATTR-TABLE.                                 00530000
005400          05  UNB-LCR-NAME-RAW        PIC X(60).                  00540000
005500          05  UNB-LCR-BALANCES-RAW    PIC X(60).                  00550000
005600          05  UNB-LCR-DATES-RAW       PIC X(60).                  00560000
005700          05  FILLER                  PIC X(420).                 00570000
005800      03  FILLER                      PIC X(09).                  00580000
