000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XCP4                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for a RECORD-UPDATE               *00060000
000700*                     attribute-position/value map               *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XCP4                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook carries the set of (attribute               *00230000
002400*      position, replacement value or value list) pairs          *00240000
002500*      that drive RECORD-UPDATE.  A position beyond the          *00250000
002600*      current attribute count causes the attribute table        *00260000
002700*      to be extended with empty attributes up to it.            *00270000
002800*----------------------------------------------------------------*00280000
002900*                                                                *00290000
003000* CHANGE ACTIVITY :                                              *00300000
003100*      $SEG(UNB1XCP4),COMP(UNIBRIDGE),PROD(BATCH   ):            *00310000
003200*                                                                *00320000
003300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00330000
003400*   $D0= B01004 320 840214 HDWRJ   : BASE APPLICATION            *00340000
003500*   $P1= B01121 321 890706 HDTLM   : ALLOW LIST VALUES           *00350000
003600*   $P2= B01302 330 990108 HDKPB   : Y2K - NO DATE FIELDS        *00360000
003700*        CARRIED IN THIS MAP, NOTHING TO REVIEW                  *00370000
003800******************************************************************00380000
003900*Attribute-position/value update map for one client key           00390000
004000  01  UNB-UPDATE-REQUEST-MAP.                                     00400000
004100      03  UNB-UR-CLIENT-KEY           PIC X(10).                  00410000
004200      03  UNB-UR-ENTRY-COUNT          PIC 9(02) COMP.             00420000
004300      03  UNB-UR-ENTRY-TABLE OCCURS 10 TIMES                      00430000
004400              INDEXED BY UNB-UR-IDX.                              00440000
004500          05  UNB-UR-ATTR-POSITION    PIC 9(02).                  00450000
004600          05  UNB-UR-VALUE-IS-LIST-SW PIC X(01).                  00460000
004700              88 UNB-UR-VALUE-IS-LIST      VALUE 'Y'.             00470000
004800              88 UNB-UR-VALUE-IS-SCALAR    VALUE 'N'.             00480000
004900          05  UNB-UR-VALUE-COUNT      PIC 9(02) COMP.             00490000
005000          05  UNB-UR-VALUE-LIST OCCURS 20 TIMES.                  00500000
005100              07 UNB-UR-VALUE-TEXT    PIC X(60).                  00510000
005200*position validation - must be a positive integer                 00520000
005300      03  UNB-UR-REQUEST-ERROR-SW     PIC X(01).                  00530000
005400          88  UNB-UR-REQUEST-VALID        VALUE 'N'.              00540000
005500          88  UNB-UR-REQUEST-ERROR        VALUE 'Y'.              00550000
005600      03  FILLER                      PIC X(888).                 00560000
