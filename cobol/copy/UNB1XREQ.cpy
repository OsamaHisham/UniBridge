000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XREQ                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for the driver's request/         *00060000
000700*                     transaction input record                   *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XREQ                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook defines one line of the driver's            *00230000
002400*      request file: a client key, an action code of I           *00240000
002500*      for inquire or U for update, and - for update             *00250000
002600*      requests only - up to ten position:value entries          *00260000
002700*      coded POSITION-COLON-VALUE and separated by the           *00270000
002800*      attribute mark, matching the update map layout.           *00280000
002900*----------------------------------------------------------------*00290000
003000*                                                                *00300000
003100* CHANGE ACTIVITY :                                              *00310000
003200*      $SEG(UNB1XREQ),COMP(UNIBRIDGE),PROD(BATCH   ):            *00320000
003300*                                                                *00330000
003400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00340000
003500*   $D0= B01008 320 840214 HDWRJ   : BASE APPLICATION            *00350000
003600*   $P1= B01350 331 050517 HDSMN   : ADD FIXED-FORM UPDATE       *00360000
003700*        ENTRY VIEW SO UNB1XCMN NEEDN'T UNSTRING EACH LINE       *00370000
003800******************************************************************00380000
003900*one line of the driver request/transaction input file            00390000
004000  01  UNB-REQUEST-RECORD.                                         00400000
004100      03  UNB-REQ-CLIENT-KEY          PIC X(10).                  00410000
004200      03  UNB-REQ-ACTION-CODE         PIC X(01).                  00420000
004300          88  UNB-REQ-ACTION-INQUIRE      VALUE 'I'.              00430000
004400          88  UNB-REQ-ACTION-UPDATE       VALUE 'U'.              00440000
004500*update entries, free text, attribute-mark separated              00450000
004600      03  UNB-REQ-UPDATE-TEXT         PIC X(480).                 00460000
004700*fixed-form view: ten POSITION-COLON-VALUE slots of 48            00470000
004800      03  UNB-REQ-UPDATE-VIEW REDEFINES                           00480000
004900 -            UNB-REQ-UPDATE-TEXT.                                00490000
005000          05  UNB-REQ-UPD-ENTRY OCCURS 10 TIMES                   00500000
005100                  INDEXED BY UNB-REQ-UPD-IDX.                     00510000
005200              07 UNB-REQ-UPD-POSITION  PIC X(02).                 00520000
005300              07 UNB-REQ-UPD-COLON     PIC X(01).                 00530000
005400              07 UNB-REQ-UPD-VALUE     PIC X(45).                 00540000
005500      03  FILLER                      PIC X(09).                  00550000
