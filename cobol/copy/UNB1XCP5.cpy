000100******************************************************************00010000
000200*                                                                *00020000
000300* CONTROL BLOCK NAME = UNB1XCP5                                  *00030000
000400*                                                                *00040000
000500* DESCRIPTIVE NAME = UniBridge Legacy File Adapter -             *00050000
000600*                     Copybook for the batch driver's            *00060000
000700*                     end-of-run control totals                  *00070000
000800*                                                                *00080000
000900*  @BANNER_START                           01                    *00090000
001000*  Property of Meridian Data Services                            *00100000
001100*                                                                *00110000
001200*  BATCH CONVERSIONS GROUP    UNB1XCP5                           *00120000
001300*                                                                *00130000
001400*  (C) Copyright Meridian Data Services 1984, 1999               *00140000
001500*                                                                *00150000
001600*  UNIBRIDGE                                                     *00160000
001700*  (Legacy Pick/Universe flat-file adapter, batch)               *00170000
001800*  @BANNER_END                                                   *00180000
001900*                                                                *00190000
002000* STATUS = 3.2.0                                                 *00200000
002100*                                                                *00210000
002200* FUNCTION =                                                     *00220000
002300*      This copybook carries the counters accumulated            *00230000
002400*      across one run of the batch driver: requests              *00240000
002500*      processed, records found, records not found and           *00250000
002600*      records updated.  No control breaks are taken;            *00260000
002700*      requests are processed one at a time.                     *00270000
002800*----------------------------------------------------------------*00280000
002900*                                                                *00290000
003000* CHANGE ACTIVITY :                                              *00300000
003100*      $SEG(UNB1XCP5),COMP(UNIBRIDGE),PROD(BATCH   ):            *00310000
003200*                                                                *00320000
003300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *00330000
003400*   $D0= B01005 320 840214 HDWRJ   : BASE APPLICATION            *00340000
003500*   $P1= B01347 331 050517 HDSMN   : ADD UPDATED COUNTER         *00350000
003600******************************************************************00360000
003700*Run-level control totals for the batch driver                    00370000
003800  01  UNB-CONTROL-TOTALS.                                         00380000
003900      03  UNB-CT-REQUESTS-PROCESSED   PIC 9(05) COMP.             00390000
004000      03  UNB-CT-RECORDS-FOUND        PIC 9(05) COMP.             00400000
004100      03  UNB-CT-RECORDS-NOT-FOUND    PIC 9(05) COMP.             00410000
004200      03  UNB-CT-RECORDS-UPDATED      PIC 9(05) COMP.             00420000
004300      03  FILLER                      PIC X(10).                  00430000
